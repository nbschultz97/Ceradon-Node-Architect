000100*****************************************************************
000200*                        CNBLDSIM                                *
000300*****************************************************************
000400* IDENTIFICATION DIVISION.
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     CNBLDSIM.
000700 AUTHOR.         R M FALLONE.
000800 INSTALLATION.   NODE ARCHITECT SYSTEMS GROUP.
000900 DATE-WRITTEN.   04/15/1985.
001000 DATE-COMPILED.
001100 SECURITY.       NONE.
001200*-----------------------------------------------------------------
001300*A    ABSTRACT..                                                 *
001400*  BUILD SIMULATE FILEPASS.  READS THE COMPONENT CATALOG INTO    *
001500*  WORKING STORAGE, THEN READS ONE BUILD REQUEST PER FIELD NODE  *
001600*  AND ASSEMBLES A REPORT SHOWING SELECTED STACK, ESTIMATED      *
001700*  POWER DRAW, BATTERY RUNTIME, RADIO LINK RANGE, DERIVED        *
001800*  CAPABILITIES AND A RECOMMENDED OPERATIONAL ROLE.              *
001900*                                                                *
002000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002100*     NONE.  ALL RESOLUTION AND ESTIMATION LOGIC IS INLINE.      *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002400*     I/O ERROR ON FILES.  MISSING REQUIRED COMPONENT ON A       *
002500*     BUILD REQUEST IS NOT AN ABEND - THE BUILD IS SKIPPED AND   *
002600*     COUNTED, PER THE SHOP'S USUAL FILEPASS PRACTICE.           *
002700*-----------------------------------------------------------------
002800* CHANGE LOG                                                     *
002900*-----------------------------------------------------------------
003000*  DATE        BY   REQUEST     DESCRIPTION                      *
003100*-----------------------------------------------------------------
003200*  04/15/1985  RMF  N-ARCH-002  ORIGINAL BUILD SIMULATE FILEPASS *
003300*  09/02/1985  RMF  N-ARCH-011  ADDED SENSOR POWER TO TOTAL DRAW *
003400*  02/20/1986  RMF  N-ARCH-019  ADDED RANGE ESTIMATE PARAGRAPH   *
003500*  11/03/1987  CQV  N-ARCH-044  CAPABILITY LIST NOW HOLDS 6 LINES*
003600*  06/18/1988  CQV  N-ARCH-058  ADDED CSI ADVISORY NOTE LOGIC    *
003700*  01/09/1990  DLT  N-ARCH-081  RUNTIME SENTINEL FOR ZERO DRAW   *
003800*  07/22/1991  DLT  N-ARCH-102  ANTENNA GAIN MULTIPLIER REWORKED *
003900*  03/14/1992  DLT  N-ARCH-109  ADDED RUN CONTROL TOTALS AT EOJ  *
004000*  10/02/1993  KDW  N-ARCH-142  SUPPORT SDR AND SUBTERRANEAN ENV *
004100*  05/26/1994  KDW  N-ARCH-155  FIXED ROLE PRIORITY - LORA V SDR *
004200*  08/11/1995  KDW  N-ARCH-171  ROUNDING NOW HALF-UP ON ALL THREE*
004300*  02/03/1996  KDW  N-ARCH-183  RECOMMENDED ROLE ENDURANCE RULE  *
004400*  09/17/1997  PBH  N-ARCH-206  RADIO GENERIC TYPE ALIAS SUPPORT *
004500*  09/02/1998  PBH  N-ARCH-Y2K  CENTURY REVIEW - NO 2-DIGIT YEAR *
004600*                    FIELDS ON THIS PROGRAM, NO CHANGE REQUIRED  *
004700*  06/01/2001  PBH  N-ARCH-233  ANTENNA GAIN/GAINDBI MIRROR FIX  *
004800*  04/12/2005  MSN  N-ARCH-260  HOST OS-NAME DEFAULT "LINUX"     *
004900*  11/30/2009  MSN  N-ARCH-288  BATTERY VOLTAGE DEFAULT 12.0     *
005000*  08/07/2014  TRJ  N-ARCH-321  MAX RF CHAINS DEFAULT OF 2       *
005100*  03/11/2016  TRJ  N-ARCH-338  ADVISORY NOTE/ROLE TEXT WAS       *
005200*                    TRUNCATED - STRING WAS RE-TARGETING THE      *
005300*                    SAME FIELD IT READ.  NOW STAGED IN A WORK    *
005400*                    AREA FIRST.                                  *
005500*  09/06/2016  TRJ  N-ARCH-346  POWER/RUNTIME/RANGE WERE BEING     *
005600*                    STRUNG INTO THE REPORT LINE AS RAW IMPLIED-   *
005700*                    DECIMAL FIELDS - NO DECIMAL POINT PRINTED.    *
005800*                    NOW EDITED TO ZZZZ9.99 FIRST, LEADING SPACES  *
005900*                    SCANNED OFF, SAME AS CATLST'S GAIN/CAPACITY.  *
006000*-----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*                                 - COMPONENT CATALOG   INPUT
007000     SELECT  CATFILE        ASSIGN TO CATFILE
007100                            ORGANIZATION LINE SEQUENTIAL
007200                            FILE STATUS IS WS-FS-CATFILE.
007300*                                 - BUILD REQUESTS      INPUT
007400     SELECT  BLDFILE        ASSIGN TO BLDFILE
007500                            ORGANIZATION LINE SEQUENTIAL
007600                            FILE STATUS IS WS-FS-BLDFILE.
007700*                                 - BUILD REPORT        OUTPUT
007800     SELECT  RPTFILE        ASSIGN TO RPTFILE
007900                            ORGANIZATION LINE SEQUENTIAL
008000                            FILE STATUS IS WS-FS-RPTFILE.
008100*-----------------------------------------------------------------
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  CATFILE
008500     LABEL RECORD STANDARD RECORDING MODE IS F.
008600     COPY CNRECCAT.
008700 FD  BLDFILE
008800     LABEL RECORD STANDARD RECORDING MODE IS F.
008900     COPY CNRECBLD.
009000 FD  RPTFILE
009100     LABEL RECORD STANDARD RECORDING MODE IS F.
009200 01  RPT-LINE                       PIC X(132).
009300 EJECT
009400*-----------------------------------------------------------------
009500 WORKING-STORAGE SECTION.
009600 01  FILLER  PIC X(32) VALUE 'CNBLDSIM WORKING STORAGE BEGINS'.
009700*-----------------------------------------------------------------
009800*                     FILE STATUS AREA
009900*-----------------------------------------------------------------
010000 01  WS-FILE-STATUS-AREA.
010100     05  WS-FS-CATFILE               PIC X(2).
010200         88  WS-FS-CATFILE-OK        VALUE '00'.
010300         88  WS-FS-CATFILE-EOF       VALUE '10'.
010400     05  WS-FS-BLDFILE               PIC X(2).
010500         88  WS-FS-BLDFILE-OK        VALUE '00'.
010600         88  WS-FS-BLDFILE-EOF       VALUE '10'.
010700     05  WS-FS-RPTFILE                PIC X(2).
010800         88  WS-FS-RPTFILE-OK        VALUE '00'.
010900 EJECT
011000*-----------------------------------------------------------------
011100*                     CATALOG TABLES / ESTIMATE AREA
011200*-----------------------------------------------------------------
011300     COPY CNTABWRK.
011400     COPY CNRECEST.
011500 EJECT
011600*-----------------------------------------------------------------
011700*                     READ ONLY CONSTANTS
011800*-----------------------------------------------------------------
011900 01  READ-ONLY-WORK-AREA.
012000     05  RANGE-BASE-WIFI             PIC 9V99 VALUE 0.25.
012100     05  RANGE-BASE-LORA             PIC 9V99 VALUE 5.00.
012200     05  RANGE-BASE-ANALOG-FPV       PIC 9V99 VALUE 1.00.
012300     05  RANGE-BASE-SDR              PIC 9V99 VALUE 2.00.
012400     05  RANGE-BASE-OTHER            PIC 9V99 VALUE 0.50.
012500     05  RUNTIME-SENTINEL-MAX        PIC S9(5)V99 VALUE 99999.99.
012600     05  MSG01-IO-ERROR              PIC X(19)
012700                                      VALUE 'I/O ERROR ON FILE -'.
012800 EJECT
012900*-----------------------------------------------------------------
013000*                     SWITCHES
013100*-----------------------------------------------------------------
013200 01  WS-SWITCHES.
013300     05  WS-EOF-BLDFILE-SW           PIC X(1).
013400         88  WS-EOF-BLDFILE          VALUE 'Y'.
013500     05  WS-BUILD-OK-SW              PIC X(1).
013600         88  WS-BUILD-OK             VALUE 'Y'.
013700     05  WS-HAS-SENSORS-SW           PIC X(1).
013800         88  WS-HAS-SENSORS          VALUE 'Y'.
013900 EJECT
014000*-----------------------------------------------------------------
014100*                     RUN CONTROL COUNTERS
014200*-----------------------------------------------------------------
014300 01  WS-CONTROL-COUNTERS.
014400     05  WS-BUILDS-READ-CNT          PIC S9(5) COMP VALUE +0.
014500     05  WS-BUILDS-OK-CNT            PIC S9(5) COMP VALUE +0.
014600     05  WS-BUILDS-SKIPPED-CNT       PIC S9(5) COMP VALUE +0.
014700     05  WS-CAT-LOADED-CNT           PIC S9(5) COMP VALUE +0.
014800 EJECT
014900*-----------------------------------------------------------------
015000*                     RESOLVED BUILD WORK AREA
015100*-----------------------------------------------------------------
015200 01  WK-BUILD-AREA.
015300     05  WK-HOST-IX-SAVE             PIC S9(4) COMP.
015400     05  WK-RADIO-IX-SAVE            PIC S9(4) COMP.
015500     05  WK-ANT-IX-SAVE              PIC S9(4) COMP.
015600     05  WK-BAT-IX-SAVE              PIC S9(4) COMP.
015700     05  WK-SEN-IX-SAVE OCCURS 4     PIC S9(4) COMP.
015800     05  WK-SEN-COUNT                PIC S9(2) COMP VALUE +0.
015900     05  WK-EFFECTIVE-GAIN           PIC S9(3)V9.
016000     05  WK-RANGE-MULT               PIC 9V9.
016100     05  WK-RANGE-BASE               PIC 9V99.
016200     05  WK-CPU-UPPER                PIC X(30).
016300     05  WK-SUBSCRIPT-1              PIC S9(4) COMP.
016400     05  WK-SENSOR-NAMES             PIC X(132).
016500     05  WK-SENSOR-NAMES-PTR         PIC S9(4) COMP.
016600     05  WK-NAME-LEN                 PIC S9(2) COMP.
016700     05  WK-NOTE-CNT                 PIC S9(1) COMP VALUE +0.
016800     05  WK-NOTE-HOLD                PIC X(100).
016900     05  WK-ROLE-HOLD                PIC X(60).
017000     05  WK-EDIT-POWER               PIC ZZZZ9.99.
017100     05  WK-EDIT-RUNTIME             PIC ZZZZ9.99.
017200     05  WK-EDIT-RANGE               PIC ZZ9.99.
017300     05  WK-EDIT-START               PIC S9(2) COMP.
017400     05  FILLER                      PIC X(10).
017500 EJECT
017600*-----------------------------------------------------------------
017700*                     PROCEDURE DIVISION
017800*-----------------------------------------------------------------
017900 PROCEDURE DIVISION.
018000
018100 0-CONTROL-PROCESS.
018200     PERFORM 1-INITIALIZATION
018300         THRU 199-INITIALIZATION-EXIT
018400     PERFORM 2-MAIN-PROCESS
018500         THRU 2099-MAIN-PROCESS-EXIT
018600         UNTIL WS-EOF-BLDFILE
018700     PERFORM EOJ9-CLOSE-FILES
018800     GOBACK.
018900 EJECT
019000*-----------------------------------------------------------------
019100*                     1-INITIALIZATION
019200*-----------------------------------------------------------------
019300 1-INITIALIZATION.
019400     INITIALIZE WS-CONTROL-COUNTERS
019500     INITIALIZE TW-HOST-TABLE
019600     INITIALIZE TW-RADIO-TABLE
019700     INITIALIZE TW-ANTENNA-TABLE
019800     INITIALIZE TW-BATTERY-TABLE
019900     INITIALIZE TW-SENSOR-TABLE
020000     MOVE 'N' TO WS-EOF-BLDFILE-SW
020100     PERFORM 11-OPEN-FILES
020200         THRU 1199-OPEN-FILES-EXIT
020300     PERFORM 12-LOAD-CATALOG
020400         THRU 1299-LOAD-CATALOG-EXIT
020500         UNTIL WS-FS-CATFILE-EOF
020600 199-INITIALIZATION-EXIT.
020700     EXIT.
020800
020900 11-OPEN-FILES.
021000     OPEN INPUT  CATFILE
021100     IF NOT WS-FS-CATFILE-OK
021200        DISPLAY MSG01-IO-ERROR ' CATFILE ' WS-FS-CATFILE
021300        GO TO EOJ99-ABEND
021400     END-IF
021500     OPEN INPUT  BLDFILE
021600     IF NOT WS-FS-BLDFILE-OK
021700        DISPLAY MSG01-IO-ERROR ' BLDFILE ' WS-FS-BLDFILE
021800        GO TO EOJ99-ABEND
021900     END-IF
022000     OPEN OUTPUT RPTFILE
022100     IF NOT WS-FS-RPTFILE-OK
022200        DISPLAY MSG01-IO-ERROR ' RPTFILE ' WS-FS-RPTFILE
022300        GO TO EOJ99-ABEND
022400     END-IF
022500*    PRIME BOTH SEQUENTIAL INPUT FILES
022600     READ CATFILE
022700         AT END SET WS-FS-CATFILE-EOF TO TRUE
022800     END-READ
022900 1199-OPEN-FILES-EXIT.
023000     EXIT.
023100 EJECT
023200*-----------------------------------------------------------------
023300*                     12-LOAD-CATALOG
023400*-----------------------------------------------------------------
023500 12-LOAD-CATALOG.
023600     PERFORM 13-STORE-CATALOG-ENTRY
023700         THRU 1399-STORE-CATALOG-ENTRY-EXIT
023800     ADD 1 TO WS-CAT-LOADED-CNT
023900     READ CATFILE
024000         AT END SET WS-FS-CATFILE-EOF TO TRUE
024100     END-READ
024200 1299-LOAD-CATALOG-EXIT.
024300     EXIT.
024400
024500 13-STORE-CATALOG-ENTRY.
024600     EVALUATE TRUE
024700         WHEN CAT-IS-HOST
024800             PERFORM 131-STORE-HOST
024900                 THRU 13199-STORE-HOST-EXIT
025000         WHEN CAT-IS-RADIO
025100             PERFORM 132-STORE-RADIO
025200                 THRU 13299-STORE-RADIO-EXIT
025300         WHEN CAT-IS-ANTENNA
025400             PERFORM 133-STORE-ANTENNA
025500                 THRU 13399-STORE-ANTENNA-EXIT
025600         WHEN CAT-IS-BATTERY
025700             PERFORM 134-STORE-BATTERY
025800                 THRU 13499-STORE-BATTERY-EXIT
025900         WHEN CAT-IS-SENSOR
026000             PERFORM 135-STORE-SENSOR
026100                 THRU 13599-STORE-SENSOR-EXIT
026200         WHEN OTHER
026300             DISPLAY 'UNKNOWN CATALOG CATEGORY - ' CAT-CATEGORY
026400     END-EVALUATE
026500 1399-STORE-CATALOG-ENTRY-EXIT.
026600     EXIT.
026700
026800 131-STORE-HOST.
026900     ADD 1 TO TW-HOST-MAX
027000     SET TW-HOST-IX TO TW-HOST-MAX
027100     MOVE CAT-COMP-ID          TO TW-HOST-ID(TW-HOST-IX)
027200     MOVE CAT-COMP-NAME        TO TW-HOST-NAME(TW-HOST-IX)
027300     MOVE CAT-NOTES            TO TW-HOST-NOTES(TW-HOST-IX)
027400     MOVE CAT-HOST-CPU         TO TW-HOST-CPU(TW-HOST-IX)
027500     MOVE CAT-HOST-RAM-GB      TO TW-HOST-RAM-GB(TW-HOST-IX)
027600     MOVE CAT-HOST-STORAGE     TO TW-HOST-STORAGE(TW-HOST-IX)
027700     MOVE CAT-HOST-WEIGHT-KG   TO TW-HOST-WEIGHT-KG(TW-HOST-IX)
027800     MOVE CAT-HOST-CPU-SCORE   TO TW-HOST-CPU-SCORE(TW-HOST-IX)
027900     IF CAT-HOST-OS-NAME = SPACES
028000         MOVE 'Linux'          TO TW-HOST-OS-NAME(TW-HOST-IX)
028100     ELSE
028200         MOVE CAT-HOST-OS-NAME TO TW-HOST-OS-NAME(TW-HOST-IX)
028300     END-IF
028400     IF CAT-HOST-MAX-CHAINS = ZERO
028500         MOVE 2                TO TW-HOST-MAX-CHAINS(TW-HOST-IX)
028600     ELSE
028700         MOVE CAT-HOST-MAX-CHAINS
028800                                TO TW-HOST-MAX-CHAINS(TW-HOST-IX)
028900     END-IF
029000     MOVE CAT-HOST-POWER-IDLE  TO TW-HOST-POWER-IDLE(TW-HOST-IX)
029100     MOVE CAT-HOST-POWER-LOAD  TO TW-HOST-POWER-LOAD(TW-HOST-IX)
029200     IF CAT-POWER-W = ZERO
029300        AND CAT-HOST-POWER-IDLE NOT = ZERO
029400        AND CAT-HOST-POWER-LOAD NOT = ZERO
029500         COMPUTE TW-HOST-POWER-W(TW-HOST-IX) ROUNDED =
029600             (CAT-HOST-POWER-IDLE + CAT-HOST-POWER-LOAD) / 2
029700     ELSE
029800         MOVE CAT-POWER-W      TO TW-HOST-POWER-W(TW-HOST-IX)
029900     END-IF
030000 13199-STORE-HOST-EXIT.
030100     EXIT.
030200
030300 132-STORE-RADIO.
030400     ADD 1 TO TW-RADIO-MAX
030500     SET TW-RADIO-IX TO TW-RADIO-MAX
030600     MOVE CAT-COMP-ID          TO TW-RADIO-ID(TW-RADIO-IX)
030700     MOVE CAT-COMP-NAME        TO TW-RADIO-NAME(TW-RADIO-IX)
030800     MOVE CAT-NOTES            TO TW-RADIO-NOTES(TW-RADIO-IX)
030900     MOVE CAT-RADIO-BAND       TO TW-RADIO-BAND(TW-RADIO-IX)
031000     MOVE CAT-RADIO-MODULATION
031100                          TO TW-RADIO-MODULATION(TW-RADIO-IX)
031200     MOVE CAT-RADIO-ANT-GAIN-DB
031300                          TO TW-RADIO-ANT-GAIN-DB(TW-RADIO-IX)
031400     MOVE CAT-RADIO-CSI-FLAG   TO TW-RADIO-CSI-FLAG(TW-RADIO-IX)
031500     MOVE CAT-RADIO-MON-FLAG   TO TW-RADIO-MON-FLAG(TW-RADIO-IX)
031600     IF CAT-RADIO-TYPE = SPACES
031700         MOVE CAT-RADIO-GENERIC-TYPE
031800                               TO TW-RADIO-TYPE(TW-RADIO-IX)
031900     ELSE
032000         MOVE CAT-RADIO-TYPE   TO TW-RADIO-TYPE(TW-RADIO-IX)
032100     END-IF
032200     IF CAT-RADIO-MAX-DBM = ZERO
032300         MOVE 20.0             TO TW-RADIO-MAX-DBM(TW-RADIO-IX)
032400     ELSE
032500         MOVE CAT-RADIO-MAX-DBM
032600                               TO TW-RADIO-MAX-DBM(TW-RADIO-IX)
032700     END-IF
032800     IF CAT-POWER-W = ZERO
032900        AND CAT-RADIO-POWER-TX NOT = ZERO
033000        AND CAT-RADIO-POWER-RX NOT = ZERO
033100         COMPUTE TW-RADIO-POWER-W(TW-RADIO-IX) ROUNDED =
033200             (CAT-RADIO-POWER-TX + CAT-RADIO-POWER-RX) / 2
033300     ELSE
033400         MOVE CAT-POWER-W      TO TW-RADIO-POWER-W(TW-RADIO-IX)
033500     END-IF
033600 13299-STORE-RADIO-EXIT.
033700     EXIT.
033800
033900 133-STORE-ANTENNA.
034000     ADD 1 TO TW-ANT-MAX
034100     SET TW-ANT-IX TO TW-ANT-MAX
034200     MOVE CAT-COMP-ID          TO TW-ANT-ID(TW-ANT-IX)
034300     MOVE CAT-COMP-NAME        TO TW-ANT-NAME(TW-ANT-IX)
034400     MOVE CAT-POWER-W          TO TW-ANT-POWER-W(TW-ANT-IX)
034500     MOVE CAT-NOTES            TO TW-ANT-NOTES(TW-ANT-IX)
034600     MOVE CAT-ANT-POLARIZATION TO TW-ANT-POLARIZATION(TW-ANT-IX)
034700     IF CAT-ANT-PATTERN = SPACES
034800         MOVE 'omni'           TO TW-ANT-PATTERN(TW-ANT-IX)
034900     ELSE
035000         MOVE CAT-ANT-PATTERN  TO TW-ANT-PATTERN(TW-ANT-IX)
035100     END-IF
035200     IF CAT-ANT-GAIN-DB = ZERO AND CAT-ANT-GAIN-DBI NOT = ZERO
035300         MOVE CAT-ANT-GAIN-DBI TO TW-ANT-GAIN-DB(TW-ANT-IX)
035400     ELSE
035500         MOVE CAT-ANT-GAIN-DB  TO TW-ANT-GAIN-DB(TW-ANT-IX)
035600     END-IF
035700 13399-STORE-ANTENNA-EXIT.
035800     EXIT.
035900
036000 134-STORE-BATTERY.
036100     ADD 1 TO TW-BAT-MAX
036200     SET TW-BAT-IX TO TW-BAT-MAX
036300     MOVE CAT-COMP-ID          TO TW-BAT-ID(TW-BAT-IX)
036400     MOVE CAT-COMP-NAME        TO TW-BAT-NAME(TW-BAT-IX)
036500     MOVE CAT-POWER-W          TO TW-BAT-POWER-W(TW-BAT-IX)
036600     MOVE CAT-NOTES            TO TW-BAT-NOTES(TW-BAT-IX)
036700     MOVE CAT-BAT-CAPACITY-WH  TO TW-BAT-CAPACITY-WH(TW-BAT-IX)
036800     MOVE CAT-BAT-CHEMISTRY    TO TW-BAT-CHEMISTRY(TW-BAT-IX)
036900     MOVE CAT-BAT-MASS-KG      TO TW-BAT-MASS-KG(TW-BAT-IX)
037000     IF CAT-BAT-OUT-VOLTAGE = ZERO
037100         MOVE 12.0             TO TW-BAT-OUT-VOLTAGE(TW-BAT-IX)
037200     ELSE
037300         MOVE CAT-BAT-OUT-VOLTAGE
037400                               TO TW-BAT-OUT-VOLTAGE(TW-BAT-IX)
037500     END-IF
037600 13499-STORE-BATTERY-EXIT.
037700     EXIT.
037800
037900 135-STORE-SENSOR.
038000     ADD 1 TO TW-SEN-MAX
038100     SET TW-SEN-IX TO TW-SEN-MAX
038200     MOVE CAT-COMP-ID          TO TW-SEN-ID(TW-SEN-IX)
038300     MOVE CAT-COMP-NAME        TO TW-SEN-NAME(TW-SEN-IX)
038400     MOVE CAT-POWER-W          TO TW-SEN-POWER-W(TW-SEN-IX)
038500     MOVE CAT-NOTES            TO TW-SEN-NOTES(TW-SEN-IX)
038600     MOVE CAT-SENSOR-INTERFACE TO TW-SEN-INTERFACE(TW-SEN-IX)
038700     IF CAT-SENSOR-TYPE = SPACES
038800         MOVE CAT-SENSOR-GENERIC-TYPE
038900                               TO TW-SEN-TYPE(TW-SEN-IX)
039000     ELSE
039100         MOVE CAT-SENSOR-TYPE  TO TW-SEN-TYPE(TW-SEN-IX)
039200     END-IF
039300 13599-STORE-SENSOR-EXIT.
039400     EXIT.
039500 EJECT
039600*-----------------------------------------------------------------
039700*                     2-MAIN-PROCESS
039800*-----------------------------------------------------------------
039900 2-MAIN-PROCESS.
040000     PERFORM 21-READ-NEXT-BUILD
040100         THRU 2199-READ-NEXT-BUILD-EXIT
040200     IF NOT WS-EOF-BLDFILE
040300         PERFORM 22-PROCESS-BUILD
040400             THRU 2299-PROCESS-BUILD-EXIT
040500     END-IF
040600 2099-MAIN-PROCESS-EXIT.
040700     EXIT.
040800
040900 21-READ-NEXT-BUILD.
041000     READ BLDFILE
041100         AT END SET WS-EOF-BLDFILE TO TRUE
041200     END-READ
041300     IF NOT WS-EOF-BLDFILE
041400         ADD 1 TO WS-BUILDS-READ-CNT
041500     END-IF
041600 2199-READ-NEXT-BUILD-EXIT.
041700     EXIT.
041800
041900 22-PROCESS-BUILD.
042000     SET WS-BUILD-OK TO TRUE
042100     PERFORM 23-RESOLVE-BUILD
042200         THRU 2399-RESOLVE-BUILD-EXIT
042300     IF WS-BUILD-OK
042400         ADD 1 TO WS-BUILDS-OK-CNT
042500         PERFORM 24-ESTIMATE-BUILD
042600             THRU 2499-ESTIMATE-BUILD-EXIT
042700         PERFORM 25-WRITE-BUILD-REPORT
042800             THRU 2599-WRITE-BUILD-REPORT-EXIT
042900     ELSE
043000         ADD 1 TO WS-BUILDS-SKIPPED-CNT
043100         MOVE SPACES TO RPT-LINE
043200         STRING 'SKIPPED BUILD ' DELIMITED BY SIZE
043300                BLD-BUILD-ID DELIMITED BY SIZE
043400                ' - MISSING REQUIRED COMPONENT'
043500                    DELIMITED BY SIZE
043600                INTO RPT-LINE
043700         END-STRING
043800         WRITE RPT-LINE
043900     END-IF
044000 2299-PROCESS-BUILD-EXIT.
044100     EXIT.
044200 EJECT
044300*-----------------------------------------------------------------
044400*                     23-RESOLVE-BUILD
044500*-----------------------------------------------------------------
044600 23-RESOLVE-BUILD.
044700     IF BLD-ENVIRONMENT = SPACES
044800         MOVE 'rural_open' TO BLD-ENVIRONMENT
044900     END-IF
045000     SEARCH TW-HOST-ENTRY VARYING TW-HOST-IX
045100         AT END SET WS-BUILD-OK TO FALSE
045200         WHEN TW-HOST-ID(TW-HOST-IX) = BLD-HOST-ID
045300             MOVE TW-HOST-IX TO WK-HOST-IX-SAVE
045400     END-SEARCH
045500     SEARCH TW-RADIO-ENTRY VARYING TW-RADIO-IX
045600         AT END SET WS-BUILD-OK TO FALSE
045700         WHEN TW-RADIO-ID(TW-RADIO-IX) = BLD-RADIO-ID
045800             MOVE TW-RADIO-IX TO WK-RADIO-IX-SAVE
045900     END-SEARCH
046000     SEARCH TW-ANT-ENTRY VARYING TW-ANT-IX
046100         AT END SET WS-BUILD-OK TO FALSE
046200         WHEN TW-ANT-ID(TW-ANT-IX) = BLD-ANTENNA-ID
046300             MOVE TW-ANT-IX TO WK-ANT-IX-SAVE
046400     END-SEARCH
046500     SEARCH TW-BAT-ENTRY VARYING TW-BAT-IX
046600         AT END SET WS-BUILD-OK TO FALSE
046700         WHEN TW-BAT-ID(TW-BAT-IX) = BLD-BATTERY-ID
046800             MOVE TW-BAT-IX TO WK-BAT-IX-SAVE
046900     END-SEARCH
047000     MOVE 0 TO WK-SEN-COUNT
047100     PERFORM 231-RESOLVE-SENSORS
047200         THRU 23199-RESOLVE-SENSORS-EXIT
047300 2399-RESOLVE-BUILD-EXIT.
047400     EXIT.
047500
047600 231-RESOLVE-SENSORS.
047700     MOVE 1 TO WK-SUBSCRIPT-1
047800     PERFORM 2311-RESOLVE-ONE-SENSOR
047900         THRU 23119-RESOLVE-ONE-SENSOR-EXIT
048000         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
048100         UNTIL WK-SUBSCRIPT-1 > 4
048200 23199-RESOLVE-SENSORS-EXIT.
048300     EXIT.
048400
048500 2311-RESOLVE-ONE-SENSOR.
048600     IF BLD-SENSOR-ID(WK-SUBSCRIPT-1) NOT = SPACES
048700         SEARCH TW-SEN-ENTRY VARYING TW-SEN-IX
048800             AT END
048900                 DISPLAY 'UNKNOWN SENSOR ID - '
049000                         BLD-SENSOR-ID(WK-SUBSCRIPT-1)
049100             WHEN TW-SEN-ID(TW-SEN-IX) =
049200                         BLD-SENSOR-ID(WK-SUBSCRIPT-1)
049300                 ADD 1 TO WK-SEN-COUNT
049400                 MOVE TW-SEN-IX
049500                         TO WK-SEN-IX-SAVE(WK-SEN-COUNT)
049600         END-SEARCH
049700     END-IF
049800 23119-RESOLVE-ONE-SENSOR-EXIT.
049900     EXIT.
050000 EJECT
050100*-----------------------------------------------------------------
050200*                     24-ESTIMATE-BUILD
050300*-----------------------------------------------------------------
050400 24-ESTIMATE-BUILD.
050500     INITIALIZE ES-ESTIMATE-AREA
050600     PERFORM 241-COMPUTE-POWER-RUNTIME
050700         THRU 24199-COMPUTE-POWER-RUNTIME-EXIT
050800     PERFORM 242-COMPUTE-RANGE
050900         THRU 24299-COMPUTE-RANGE-EXIT
051000     PERFORM 243-DERIVE-CAPABILITIES
051100         THRU 24399-DERIVE-CAPABILITIES-EXIT
051200     PERFORM 244-DERIVE-ROLE
051300         THRU 24499-DERIVE-ROLE-EXIT
051400 2499-ESTIMATE-BUILD-EXIT.
051500     EXIT.
051600
051700 241-COMPUTE-POWER-RUNTIME.
051800     COMPUTE ES-TOTAL-POWER-W ROUNDED =
051900         TW-HOST-POWER-W(WK-HOST-IX-SAVE) +
052000         TW-RADIO-POWER-W(WK-RADIO-IX-SAVE)
052100     PERFORM 2411-ADD-SENSOR-POWER
052200         THRU 24119-ADD-SENSOR-POWER-EXIT
052300         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
052400         UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
052500     IF ES-TOTAL-POWER-W NOT GREATER THAN ZERO
052600         SET ES-RUNTIME-UNLIMITED TO TRUE
052700         MOVE RUNTIME-SENTINEL-MAX TO ES-RUNTIME-HOURS
052800     ELSE
052900         COMPUTE ES-RUNTIME-HOURS ROUNDED =
053000             TW-BAT-CAPACITY-WH(WK-BAT-IX-SAVE) /
053100             ES-TOTAL-POWER-W
053200     END-IF
053300 24199-COMPUTE-POWER-RUNTIME-EXIT.
053400     EXIT.
053500
053600 2411-ADD-SENSOR-POWER.
053700     COMPUTE ES-TOTAL-POWER-W ROUNDED =
053800         ES-TOTAL-POWER-W +
053900         TW-SEN-POWER-W(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
054000 24119-ADD-SENSOR-POWER-EXIT.
054100     EXIT.
054200
054300 242-COMPUTE-RANGE.
054400     EVALUATE TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
054500         WHEN 'wifi'
054600             MOVE RANGE-BASE-WIFI       TO WK-RANGE-BASE
054700         WHEN 'lora'
054800             MOVE RANGE-BASE-LORA       TO WK-RANGE-BASE
054900         WHEN 'analog_fpv'
055000             MOVE RANGE-BASE-ANALOG-FPV TO WK-RANGE-BASE
055100         WHEN 'sdr'
055200             MOVE RANGE-BASE-SDR        TO WK-RANGE-BASE
055300         WHEN OTHER
055400             MOVE RANGE-BASE-OTHER      TO WK-RANGE-BASE
055500     END-EVALUATE
055600     COMPUTE WK-EFFECTIVE-GAIN =
055700         TW-ANT-GAIN-DB(WK-ANT-IX-SAVE) +
055800         TW-RADIO-ANT-GAIN-DB(WK-RADIO-IX-SAVE)
055900     IF TW-ANT-PATTERN(WK-ANT-IX-SAVE) NOT = 'omni'
056000         COMPUTE WK-EFFECTIVE-GAIN = WK-EFFECTIVE-GAIN + 2.0
056100     END-IF
056200     EVALUATE TRUE
056300         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 2
056400             MOVE 1.0 TO WK-RANGE-MULT
056500         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 6
056600             MOVE 1.5 TO WK-RANGE-MULT
056700         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 10
056800             MOVE 2.5 TO WK-RANGE-MULT
056900         WHEN OTHER
057000             MOVE 4.0 TO WK-RANGE-MULT
057100     END-EVALUATE
057200     COMPUTE ES-RANGE-KM ROUNDED =
057300         WK-RANGE-BASE * WK-RANGE-MULT
057400 24299-COMPUTE-RANGE-EXIT.
057500     EXIT.
057600 EJECT
057700*-----------------------------------------------------------------
057800*                     243-DERIVE-CAPABILITIES
057900*-----------------------------------------------------------------
058000 243-DERIVE-CAPABILITIES.
058100     EVALUATE TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
058200         WHEN 'wifi'
058300             ADD 1 TO ES-CAP-COUNT
058400             MOVE 'WiFi recon & AP survey'
058500                 TO ES-CAPABILITY(ES-CAP-COUNT)
058600             IF TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
058700                 ADD 1 TO ES-CAP-COUNT
058800                 MOVE 'CSI collection (pose-ready)'
058900                     TO ES-CAPABILITY(ES-CAP-COUNT)
059000             END-IF
059100             PERFORM 2431-CHECK-CAMERA-SENSOR
059200                 THRU 24319-CHECK-CAMERA-SENSOR-EXIT
059300                 VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
059400                 UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
059500         WHEN 'lora'
059600             ADD 1 TO ES-CAP-COUNT
059700             MOVE 'LoRa telemetry & low-rate control'
059800                 TO ES-CAPABILITY(ES-CAP-COUNT)
059900         WHEN 'analog_fpv'
060000             ADD 1 TO ES-CAP-COUNT
060100             MOVE 'Analog FPV downlink/relay'
060200                 TO ES-CAPABILITY(ES-CAP-COUNT)
060300         WHEN 'sdr'
060400             ADD 1 TO ES-CAP-COUNT
060500             MOVE 'Wideband SDR sensing'
060600                 TO ES-CAPABILITY(ES-CAP-COUNT)
060700         WHEN OTHER
060800             ADD 1 TO ES-CAP-COUNT
060900             STRING TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
061000                        DELIMITED BY SPACE
061100                    ' link' DELIMITED BY SIZE
061200                    INTO ES-CAPABILITY(ES-CAP-COUNT)
061300     END-EVALUATE
061400     PERFORM 2432-CHECK-GPS-IMU-SENSOR
061500         THRU 24329-CHECK-GPS-IMU-SENSOR-EXIT
061600         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
061700         UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
061800     MOVE TW-HOST-CPU(WK-HOST-IX-SAVE) TO WK-CPU-UPPER
061900     INSPECT WK-CPU-UPPER CONVERTING
062000         'abcdefghijklmnopqrstuvwxyz'
062100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062200     IF WK-CPU-UPPER(1:5) = 'INTEL'
062300        AND TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
062400         MOVE SPACES TO WK-NOTE-HOLD
062500         STRING 'Host strong enough for CSI pose models like'
062600                DELIMITED BY SIZE
062700                ' WiPose' DELIMITED BY SIZE
062800                INTO WK-NOTE-HOLD
062900         MOVE WK-NOTE-HOLD TO ES-NOTES
063000     ELSE
063100         IF TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
063200             MOVE SPACES TO WK-NOTE-HOLD
063300             STRING 'CSI available; keep models lightweight'
063400                    DELIMITED BY SIZE
063500                    ' (Jetson/RPi)' DELIMITED BY SIZE
063600                    INTO WK-NOTE-HOLD
063700             MOVE WK-NOTE-HOLD TO ES-NOTES
063800         END-IF
063900     END-IF
064000 24399-DERIVE-CAPABILITIES-EXIT.
064100     EXIT.
064200
064300 2431-CHECK-CAMERA-SENSOR.
064400     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'camera'
064500         ADD 1 TO ES-CAP-COUNT
064600         MOVE 'Video streaming / FPV relay'
064700             TO ES-CAPABILITY(ES-CAP-COUNT)
064800     END-IF
064900 24319-CHECK-CAMERA-SENSOR-EXIT.
065000     EXIT.
065100
065200 2432-CHECK-GPS-IMU-SENSOR.
065300     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'gps'
065400         ADD 1 TO ES-CAP-COUNT
065500         MOVE 'GPS time/location stamping'
065600             TO ES-CAPABILITY(ES-CAP-COUNT)
065700     END-IF
065800     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'imu'
065900         ADD 1 TO ES-CAP-COUNT
066000         MOVE 'Orientation / motion logging'
066100             TO ES-CAPABILITY(ES-CAP-COUNT)
066200     END-IF
066300 24329-CHECK-GPS-IMU-SENSOR-EXIT.
066400     EXIT.
066500 EJECT
066600*-----------------------------------------------------------------
066700*                     244-DERIVE-ROLE
066800*-----------------------------------------------------------------
066900 244-DERIVE-ROLE.
067000*    FIRST-MATCH ROLE RULE.  CSI/LORA/SDR ARE TESTED DIRECTLY OFF
067100*    THE RESOLVED RADIO ENTRY BECAUSE THOSE ARE THE ONLY WAYS THE
067200*    CORRESPONDING CAPABILITY LINES GET ADDED IN PARA 243 ABOVE.
067300     MOVE SPACES TO ES-RECOMMENDED-ROLE
067400     EVALUATE TRUE
067500         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'wifi'
067600            AND TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
067700             MOVE SPACES TO WK-ROLE-HOLD
067800             STRING 'CSI-enabled pose / through-wall situational'
067900                    DELIMITED BY SIZE
068000                    ' awareness' DELIMITED BY SIZE
068100                    INTO WK-ROLE-HOLD
068200             MOVE WK-ROLE-HOLD TO ES-RECOMMENDED-ROLE
068300         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'lora'
068400             MOVE 'Long-haul telemetry / sensor beacon'
068500                 TO ES-RECOMMENDED-ROLE
068600         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'sdr'
068700             MOVE 'Spectrum scout / RF surveyor'
068800                 TO ES-RECOMMENDED-ROLE
068900         WHEN ES-RUNTIME-HOURS > 12 AND ES-RANGE-KM
069000                 NOT LESS THAN 2
069100             MOVE 'Endurance ISR node' TO ES-RECOMMENDED-ROLE
069200         WHEN ES-RUNTIME-HOURS < 4
069300             MOVE 'Burst recon / short-mission scout'
069400                 TO ES-RECOMMENDED-ROLE
069500         WHEN OTHER
069600             MOVE 'Balanced multi-role field node'
069700                 TO ES-RECOMMENDED-ROLE
069800     END-EVALUATE
069900 24499-DERIVE-ROLE-EXIT.
070000     EXIT.
070100 EJECT
070200*-----------------------------------------------------------------
070300*                     25-WRITE-BUILD-REPORT
070400*-----------------------------------------------------------------
070500 25-WRITE-BUILD-REPORT.
070600     MOVE SPACES TO RPT-LINE
070700     MOVE 'Ceradon Node Architect Report' TO RPT-LINE
070800     WRITE RPT-LINE
070900     MOVE SPACES TO RPT-LINE
071000     MOVE '==============================' TO RPT-LINE
071100     WRITE RPT-LINE
071200     MOVE SPACES TO RPT-LINE
071300     WRITE RPT-LINE
071400     MOVE SPACES TO RPT-LINE
071500     MOVE 'Selected stack:' TO RPT-LINE
071600     WRITE RPT-LINE
071700     MOVE SPACES TO RPT-LINE
071800     STRING '- Host: ' DELIMITED BY SIZE
071900            TW-HOST-NAME(WK-HOST-IX-SAVE) DELIMITED BY SIZE
072000            INTO RPT-LINE
072100     END-STRING
072200     WRITE RPT-LINE
072300     MOVE SPACES TO RPT-LINE
072400     STRING '- Radio: ' DELIMITED BY SIZE
072500            TW-RADIO-NAME(WK-RADIO-IX-SAVE) DELIMITED BY SIZE
072600            INTO RPT-LINE
072700     END-STRING
072800     WRITE RPT-LINE
072900     MOVE SPACES TO RPT-LINE
073000     STRING '- Antenna: ' DELIMITED BY SIZE
073100            TW-ANT-NAME(WK-ANT-IX-SAVE) DELIMITED BY SIZE
073200            INTO RPT-LINE
073300     END-STRING
073400     WRITE RPT-LINE
073500     MOVE SPACES TO RPT-LINE
073600     STRING '- Battery: ' DELIMITED BY SIZE
073700            TW-BAT-NAME(WK-BAT-IX-SAVE) DELIMITED BY SIZE
073800            INTO RPT-LINE
073900     END-STRING
074000     WRITE RPT-LINE
074100     PERFORM 251-BUILD-SENSOR-LIST
074200         THRU 25199-BUILD-SENSOR-LIST-EXIT
074300     MOVE SPACES TO RPT-LINE
074400     STRING '- Sensors: ' DELIMITED BY SIZE
074500            WK-SENSOR-NAMES DELIMITED BY SIZE
074600            INTO RPT-LINE
074700     END-STRING
074800     WRITE RPT-LINE
074900     MOVE SPACES TO RPT-LINE
075000     STRING '- Environment: ' DELIMITED BY SIZE
075100            BLD-ENVIRONMENT DELIMITED BY SIZE
075200            INTO RPT-LINE
075300     END-STRING
075400     WRITE RPT-LINE
075500     MOVE SPACES TO RPT-LINE
075600     WRITE RPT-LINE
075700     MOVE SPACES TO RPT-LINE
075800     MOVE 'Estimates:' TO RPT-LINE
075900     WRITE RPT-LINE
076000     MOVE SPACES TO RPT-LINE
076100     MOVE ES-TOTAL-POWER-W TO WK-EDIT-POWER
076200     MOVE 1 TO WK-EDIT-START
076300     PERFORM 25231-FWD-SCAN-POWER-EDIT
076400         THRU 252319-FWD-SCAN-POWER-EDIT-EXIT
076500         UNTIL WK-EDIT-POWER(WK-EDIT-START:1) NOT = SPACE
076600     STRING '- Total power draw: ' DELIMITED BY SIZE
076700            WK-EDIT-POWER(WK-EDIT-START:) DELIMITED BY SIZE
076800            ' W' DELIMITED BY SIZE
076900            INTO RPT-LINE
077000     END-STRING
077100     WRITE RPT-LINE
077200     MOVE SPACES TO RPT-LINE
077300     MOVE ES-RUNTIME-HOURS TO WK-EDIT-RUNTIME
077400     MOVE 1 TO WK-EDIT-START
077500     PERFORM 25232-FWD-SCAN-RUNTIME-EDIT
077600         THRU 252329-FWD-SCAN-RUNTIME-EDIT-EXIT
077700         UNTIL WK-EDIT-RUNTIME(WK-EDIT-START:1) NOT = SPACE
077800     IF ES-RUNTIME-UNLIMITED
077900         STRING '- Runtime (est.): unlimited (' DELIMITED BY SIZE
078000                WK-EDIT-RUNTIME(WK-EDIT-START:) DELIMITED BY SIZE
078100                ' hours)' DELIMITED BY SIZE
078200                INTO RPT-LINE
078300         END-STRING
078400     ELSE
078500         STRING '- Runtime (est.): ' DELIMITED BY SIZE
078600                WK-EDIT-RUNTIME(WK-EDIT-START:) DELIMITED BY SIZE
078700                ' hours' DELIMITED BY SIZE
078800                INTO RPT-LINE
078900         END-STRING
079000     END-IF
079100     WRITE RPT-LINE
079200     MOVE SPACES TO RPT-LINE
079300     MOVE ES-RANGE-KM TO WK-EDIT-RANGE
079400     MOVE 1 TO WK-EDIT-START
079500     PERFORM 25233-FWD-SCAN-RANGE-EDIT
079600         THRU 252339-FWD-SCAN-RANGE-EDIT-EXIT
079700         UNTIL WK-EDIT-RANGE(WK-EDIT-START:1) NOT = SPACE
079800     STRING '- Link range (est.): ' DELIMITED BY SIZE
079900            WK-EDIT-RANGE(WK-EDIT-START:) DELIMITED BY SIZE
080000            ' km' DELIMITED BY SIZE
080100            INTO RPT-LINE
080200     END-STRING
080300     WRITE RPT-LINE
080400     MOVE SPACES TO RPT-LINE
080500     MOVE '- Capabilities:' TO RPT-LINE
080600     WRITE RPT-LINE
080700     PERFORM 2521-WRITE-CAPABILITY-LINE
080800         THRU 25219-WRITE-CAPABILITY-LINE-EXIT
080900         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
081000         UNTIL WK-SUBSCRIPT-1 > ES-CAP-COUNT
081100     MOVE SPACES TO RPT-LINE
081200     STRING '- Recommended role: ' DELIMITED BY SIZE
081300            ES-RECOMMENDED-ROLE DELIMITED BY SIZE
081400            INTO RPT-LINE
081500     END-STRING
081600     WRITE RPT-LINE
081700     IF ES-NOTES NOT = SPACES
081800         MOVE SPACES TO RPT-LINE
081900         STRING '- Notes: ' DELIMITED BY SIZE
082000                ES-NOTES DELIMITED BY SIZE
082100                INTO RPT-LINE
082200         END-STRING
082300         WRITE RPT-LINE
082400     END-IF
082500     MOVE SPACES TO RPT-LINE
082600     WRITE RPT-LINE
082700 2599-WRITE-BUILD-REPORT-EXIT.
082800     EXIT.
082900
083000 2521-WRITE-CAPABILITY-LINE.
083100     MOVE SPACES TO RPT-LINE
083200     STRING '  - ' DELIMITED BY SIZE
083300            ES-CAPABILITY(WK-SUBSCRIPT-1) DELIMITED BY SIZE
083400            INTO RPT-LINE
083500     END-STRING
083600     WRITE RPT-LINE
083700 25219-WRITE-CAPABILITY-LINE-EXIT.
083800     EXIT.
083900
084000 251-BUILD-SENSOR-LIST.
084100     MOVE SPACES TO WK-SENSOR-NAMES
084200     IF WK-SEN-COUNT = ZERO
084300         MOVE 'None' TO WK-SENSOR-NAMES
084400     ELSE
084500         MOVE 1 TO WK-SENSOR-NAMES-PTR
084600         PERFORM 2511-APPEND-ONE-SENSOR-NAME
084700             THRU 25119-APPEND-ONE-SENSOR-NAME-EXIT
084800             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
084900             UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
085000     END-IF
085100 25199-BUILD-SENSOR-LIST-EXIT.
085200     EXIT.
085300
085400 2511-APPEND-ONE-SENSOR-NAME.
085500     PERFORM 2512-COMPUTE-SENSOR-NAME-LEN
085600         THRU 25129-COMPUTE-SENSOR-NAME-LEN-EXIT
085700     IF WK-SUBSCRIPT-1 = 1
085800         STRING TW-SEN-NAME(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
085900                    (1:WK-NAME-LEN) DELIMITED BY SIZE
086000                INTO WK-SENSOR-NAMES
086100                WITH POINTER WK-SENSOR-NAMES-PTR
086200         END-STRING
086300     ELSE
086400         STRING ', ' DELIMITED BY SIZE
086500                TW-SEN-NAME(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
086600                    (1:WK-NAME-LEN) DELIMITED BY SIZE
086700                INTO WK-SENSOR-NAMES
086800                WITH POINTER WK-SENSOR-NAMES-PTR
086900         END-STRING
087000     END-IF
087100 25119-APPEND-ONE-SENSOR-NAME-EXIT.
087200     EXIT.
087300
087400 2512-COMPUTE-SENSOR-NAME-LEN.
087500     MOVE 40 TO WK-NAME-LEN
087600     PERFORM 25121-BACK-SCAN-ONE-CHAR
087700         THRU 251219-BACK-SCAN-ONE-CHAR-EXIT
087800         UNTIL WK-NAME-LEN = ZERO OR
087900             TW-SEN-NAME(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
088000                 (WK-NAME-LEN:1) NOT = SPACE
088100 25129-COMPUTE-SENSOR-NAME-LEN-EXIT.
088200     EXIT.
088300
088400 25121-BACK-SCAN-ONE-CHAR.
088500     SUBTRACT 1 FROM WK-NAME-LEN
088600 251219-BACK-SCAN-ONE-CHAR-EXIT.
088700     EXIT.
088800
088900 25231-FWD-SCAN-POWER-EDIT.
089000     ADD 1 TO WK-EDIT-START
089100 252319-FWD-SCAN-POWER-EDIT-EXIT.
089200     EXIT.
089300
089400 25232-FWD-SCAN-RUNTIME-EDIT.
089500     ADD 1 TO WK-EDIT-START
089600 252329-FWD-SCAN-RUNTIME-EDIT-EXIT.
089700     EXIT.
089800
089900 25233-FWD-SCAN-RANGE-EDIT.
090000     ADD 1 TO WK-EDIT-START
090100 252339-FWD-SCAN-RANGE-EDIT-EXIT.
090200     EXIT.
090300 EJECT
090400*-----------------------------------------------------------------
090500*                     END OF JOB
090600*-----------------------------------------------------------------
090700 EOJ9-CLOSE-FILES.
090800     DISPLAY 'CNBLDSIM - BUILDS READ    - ' WS-BUILDS-READ-CNT
090900     DISPLAY 'CNBLDSIM - BUILDS OK      - ' WS-BUILDS-OK-CNT
091000     DISPLAY 'CNBLDSIM - BUILDS SKIPPED - ' WS-BUILDS-SKIPPED-CNT
091100     DISPLAY 'CNBLDSIM - CATALOG LOADED - ' WS-CAT-LOADED-CNT
091200     CLOSE CATFILE
091300     CLOSE BLDFILE
091400     CLOSE RPTFILE
091500     GO TO EOJ9999-EXIT.
091600
091700 EOJ99-ABEND.
091800     DISPLAY 'CNBLDSIM - ABENDING ON I/O ERROR'
091900     MOVE 16 TO RETURN-CODE
092000     GOBACK.
092100
092200 EOJ9999-EXIT.
092300     EXIT.
