000100*****************************************************************
000200*                        CNCATLST                                *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CNCATLST.
000600 AUTHOR.         R M FALLONE.
000700 INSTALLATION.   NODE ARCHITECT SYSTEMS GROUP.
000800 DATE-WRITTEN.   11/06/1984.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*-----------------------------------------------------------------
001200*A    ABSTRACT..                                                *
001300*  COMPONENT CATALOG LISTING FILEPASS.  READS THE COMPONENT     *
001400*  CATALOG INTO WORKING STORAGE AND PRINTS ONE SECTION PER       *
001500*  CATEGORY (HOSTS, RADIOS, ANTENNAS, BATTERIES, SENSORS) FOR    *
001600*  INVENTORY REVIEW BEFORE A BUILD CYCLE.                        *
001700*                                                                *
001800*C    ELEMENTS INVOKED BY THIS ELEMENT..  NONE.                  *
001900*                                                                *
002000*E    ERRORS DETECTED BY THIS ELEMENT..  I/O ERROR ON FILES.     *
002100*-----------------------------------------------------------------
002200* CHANGE LOG                                                     *
002300*-----------------------------------------------------------------
002400*  DATE        BY   REQUEST     DESCRIPTION                     *
002500*-----------------------------------------------------------------
002600*  11/06/1984  RMF  N-ARCH-001  ORIGINAL CATALOG LISTING JOB     *
002700*  03/11/1986  RMF  N-ARCH-020  ADDED RADIO BAND TO EXTRA TEXT   *
002800*  09/30/1988  CQV  N-ARCH-059  ADDED ANTENNA GAIN/PATTERN LINE  *
002900*  02/14/1991  DLT  N-ARCH-117  ADDED BATTERY WH/CHEMISTRY LINE  *
003000*  09/02/1998  PBH  N-ARCH-Y2K  CENTURY REVIEW - NO CHANGE       *
003100*                    REQUIRED, NO DATE FIELDS ON THIS RECORD     *
003200*  11/19/2003  MSN  N-ARCH-251  BLANK LINE AFTER EACH CATEGORY   *
003300*  08/07/2014  TRJ  N-ARCH-321  SHARE CNTABWRK LAYOUT WITH SIM   *
003400*  09/06/2016  TRJ  N-ARCH-346  ANTENNA GAIN AND BATTERY CAPACITY*
003500*                    WERE STRINGING THE RAW IMPLIED-DECIMAL      *
003600*                    FIELDS - NO DECIMAL POINT PRINTED, DIGITS   *
003700*                    ZERO-PADDED.  NOW EDITED TO ZZ9.9/Z9.9      *
003800*                    FIRST, PER THE SHOP'S USUAL PRACTICE.       *
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-3090.
004300 OBJECT-COMPUTER.  IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT  CATFILE        ASSIGN TO CATFILE
004900                            ORGANIZATION LINE SEQUENTIAL
005000                            FILE STATUS IS WS-FS-CATFILE.
005100     SELECT  LSTFILE        ASSIGN TO LSTFILE
005200                            ORGANIZATION LINE SEQUENTIAL
005300                            FILE STATUS IS WS-FS-LSTFILE.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CATFILE
005800     LABEL RECORD STANDARD RECORDING MODE IS F.
005900     COPY CNRECCAT.
006000 FD  LSTFILE
006100     LABEL RECORD STANDARD RECORDING MODE IS F.
006200 01  LST-LINE                       PIC X(132).
006300 EJECT
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.
006600 01  FILLER  PIC X(32) VALUE 'CNCATLST WORKING STORAGE BEGINS'.
006700 01  WS-FILE-STATUS-AREA.
006800     05  WS-FS-CATFILE               PIC X(2).
006900         88  WS-FS-CATFILE-OK        VALUE '00'.
007000         88  WS-FS-CATFILE-EOF       VALUE '10'.
007100     05  WS-FS-LSTFILE                PIC X(2).
007200         88  WS-FS-LSTFILE-OK        VALUE '00'.
007300 01  MSG01-IO-ERROR                  PIC X(19)
007400                                      VALUE 'I/O ERROR ON FILE -'.
007500 EJECT
007600     COPY CNTABWRK.
007700 EJECT
007800 01  WS-CONTROL-COUNTERS.
007900     05  WS-CAT-LOADED-CNT           PIC S9(5) COMP VALUE +0.
008000 01  WK-LIST-AREA.
008100     05  WK-SUBSCRIPT-1              PIC S9(4) COMP.
008200     05  WK-EXTRA-TEXT                PIC X(60).
008300     05  WK-EDIT-GAIN                PIC Z9.9.
008400     05  WK-EDIT-CAPACITY            PIC ZZZ9.9.
008500     05  WK-EDIT-START               PIC S9(2) COMP.
008600 EJECT
008700*-----------------------------------------------------------------
008800 PROCEDURE DIVISION.
008900
009000 0-CONTROL-PROCESS.
009100     PERFORM 1-INITIALIZATION
009200         THRU 199-INITIALIZATION-EXIT
009300     PERFORM 2-LIST-CATALOG
009400         THRU 2099-LIST-CATALOG-EXIT
009500     PERFORM EOJ9-CLOSE-FILES
009600     GOBACK.
009700 EJECT
009800*-----------------------------------------------------------------
009900*                     1-INITIALIZATION
010000*-----------------------------------------------------------------
010100 1-INITIALIZATION.
010200     INITIALIZE WS-CONTROL-COUNTERS
010300     INITIALIZE TW-HOST-TABLE
010400     INITIALIZE TW-RADIO-TABLE
010500     INITIALIZE TW-ANTENNA-TABLE
010600     INITIALIZE TW-BATTERY-TABLE
010700     INITIALIZE TW-SENSOR-TABLE
010800     PERFORM 11-OPEN-FILES
010900         THRU 1199-OPEN-FILES-EXIT
011000     PERFORM 12-LOAD-CATALOG
011100         THRU 1299-LOAD-CATALOG-EXIT
011200         UNTIL WS-FS-CATFILE-EOF
011300 199-INITIALIZATION-EXIT.
011400     EXIT.
011500
011600 11-OPEN-FILES.
011700     OPEN INPUT  CATFILE
011800     IF NOT WS-FS-CATFILE-OK
011900        DISPLAY MSG01-IO-ERROR ' CATFILE ' WS-FS-CATFILE
012000        GO TO EOJ99-ABEND
012100     END-IF
012200     OPEN OUTPUT LSTFILE
012300     IF NOT WS-FS-LSTFILE-OK
012400        DISPLAY MSG01-IO-ERROR ' LSTFILE ' WS-FS-LSTFILE
012500        GO TO EOJ99-ABEND
012600     END-IF
012700     READ CATFILE
012800         AT END SET WS-FS-CATFILE-EOF TO TRUE
012900     END-READ
013000 1199-OPEN-FILES-EXIT.
013100     EXIT.
013200 EJECT
013300*-----------------------------------------------------------------
013400*                     12-LOAD-CATALOG
013500*-----------------------------------------------------------------
013600 12-LOAD-CATALOG.
013700     PERFORM 13-STORE-CATALOG-ENTRY
013800         THRU 1399-STORE-CATALOG-ENTRY-EXIT
013900     ADD 1 TO WS-CAT-LOADED-CNT
014000     READ CATFILE
014100         AT END SET WS-FS-CATFILE-EOF TO TRUE
014200     END-READ
014300 1299-LOAD-CATALOG-EXIT.
014400     EXIT.
014500
014600 13-STORE-CATALOG-ENTRY.
014700     EVALUATE TRUE
014800         WHEN CAT-IS-HOST
014900             PERFORM 131-STORE-HOST
015000                 THRU 13199-STORE-HOST-EXIT
015100         WHEN CAT-IS-RADIO
015200             PERFORM 132-STORE-RADIO
015300                 THRU 13299-STORE-RADIO-EXIT
015400         WHEN CAT-IS-ANTENNA
015500             PERFORM 133-STORE-ANTENNA
015600                 THRU 13399-STORE-ANTENNA-EXIT
015700         WHEN CAT-IS-BATTERY
015800             PERFORM 134-STORE-BATTERY
015900                 THRU 13499-STORE-BATTERY-EXIT
016000         WHEN CAT-IS-SENSOR
016100             PERFORM 135-STORE-SENSOR
016200                 THRU 13599-STORE-SENSOR-EXIT
016300         WHEN OTHER
016400             DISPLAY 'UNKNOWN CATALOG CATEGORY - ' CAT-CATEGORY
016500     END-EVALUATE
016600 1399-STORE-CATALOG-ENTRY-EXIT.
016700     EXIT.
016800
016900 131-STORE-HOST.
017000     ADD 1 TO TW-HOST-MAX
017100     SET TW-HOST-IX TO TW-HOST-MAX
017200     MOVE CAT-COMP-ID          TO TW-HOST-ID(TW-HOST-IX)
017300     MOVE CAT-COMP-NAME        TO TW-HOST-NAME(TW-HOST-IX)
017400     MOVE CAT-NOTES            TO TW-HOST-NOTES(TW-HOST-IX)
017500 13199-STORE-HOST-EXIT.
017600     EXIT.
017700
017800 132-STORE-RADIO.
017900     ADD 1 TO TW-RADIO-MAX
018000     SET TW-RADIO-IX TO TW-RADIO-MAX
018100     MOVE CAT-COMP-ID          TO TW-RADIO-ID(TW-RADIO-IX)
018200     MOVE CAT-COMP-NAME        TO TW-RADIO-NAME(TW-RADIO-IX)
018300     MOVE CAT-NOTES            TO TW-RADIO-NOTES(TW-RADIO-IX)
018400     MOVE CAT-RADIO-BAND       TO TW-RADIO-BAND(TW-RADIO-IX)
018500     IF CAT-RADIO-TYPE = SPACES
018600         MOVE CAT-RADIO-GENERIC-TYPE
018700                          TO TW-RADIO-TYPE(TW-RADIO-IX)
018800     ELSE
018900         MOVE CAT-RADIO-TYPE   TO TW-RADIO-TYPE(TW-RADIO-IX)
019000     END-IF
019100 13299-STORE-RADIO-EXIT.
019200     EXIT.
019300
019400 133-STORE-ANTENNA.
019500     ADD 1 TO TW-ANT-MAX
019600     SET TW-ANT-IX TO TW-ANT-MAX
019700     MOVE CAT-COMP-ID          TO TW-ANT-ID(TW-ANT-IX)
019800     MOVE CAT-COMP-NAME        TO TW-ANT-NAME(TW-ANT-IX)
019900     MOVE CAT-NOTES            TO TW-ANT-NOTES(TW-ANT-IX)
020000     IF CAT-ANT-PATTERN = SPACES
020100         MOVE 'omni'           TO TW-ANT-PATTERN(TW-ANT-IX)
020200     ELSE
020300         MOVE CAT-ANT-PATTERN  TO TW-ANT-PATTERN(TW-ANT-IX)
020400     END-IF
020500     IF CAT-ANT-GAIN-DB = ZERO AND CAT-ANT-GAIN-DBI NOT = ZERO
020600         MOVE CAT-ANT-GAIN-DBI TO TW-ANT-GAIN-DB(TW-ANT-IX)
020700     ELSE
020800         MOVE CAT-ANT-GAIN-DB  TO TW-ANT-GAIN-DB(TW-ANT-IX)
020900     END-IF
021000 13399-STORE-ANTENNA-EXIT.
021100     EXIT.
021200
021300 134-STORE-BATTERY.
021400     ADD 1 TO TW-BAT-MAX
021500     SET TW-BAT-IX TO TW-BAT-MAX
021600     MOVE CAT-COMP-ID          TO TW-BAT-ID(TW-BAT-IX)
021700     MOVE CAT-COMP-NAME        TO TW-BAT-NAME(TW-BAT-IX)
021800     MOVE CAT-NOTES            TO TW-BAT-NOTES(TW-BAT-IX)
021900     MOVE CAT-BAT-CAPACITY-WH  TO TW-BAT-CAPACITY-WH(TW-BAT-IX)
022000     MOVE CAT-BAT-CHEMISTRY    TO TW-BAT-CHEMISTRY(TW-BAT-IX)
022100 13499-STORE-BATTERY-EXIT.
022200     EXIT.
022300
022400 135-STORE-SENSOR.
022500     ADD 1 TO TW-SEN-MAX
022600     SET TW-SEN-IX TO TW-SEN-MAX
022700     MOVE CAT-COMP-ID          TO TW-SEN-ID(TW-SEN-IX)
022800     MOVE CAT-COMP-NAME        TO TW-SEN-NAME(TW-SEN-IX)
022900     MOVE CAT-NOTES            TO TW-SEN-NOTES(TW-SEN-IX)
023000 13599-STORE-SENSOR-EXIT.
023100     EXIT.
023200 EJECT
023300*-----------------------------------------------------------------
023400*                     2-LIST-CATALOG
023500*-----------------------------------------------------------------
023600 2-LIST-CATALOG.
023700     PERFORM 21-LIST-HOSTS     THRU 2199-LIST-HOSTS-EXIT
023800     PERFORM 22-LIST-RADIOS    THRU 2299-LIST-RADIOS-EXIT
023900     PERFORM 23-LIST-ANTENNAS  THRU 2399-LIST-ANTENNAS-EXIT
024000     PERFORM 24-LIST-BATTERIES THRU 2499-LIST-BATTERIES-EXIT
024100     PERFORM 25-LIST-SENSORS   THRU 2599-LIST-SENSORS-EXIT
024200 2099-LIST-CATALOG-EXIT.
024300     EXIT.
024400
024500 21-LIST-HOSTS.
024600     MOVE SPACES TO LST-LINE
024700     MOVE 'HOSTS' TO LST-LINE
024800     WRITE LST-LINE
024900     PERFORM 210-WRITE-LIST-LINE
025000         THRU 21099-WRITE-LIST-LINE-EXIT
025100         VARYING TW-HOST-IX FROM 1 BY 1
025200         UNTIL TW-HOST-IX > TW-HOST-MAX
025300     MOVE SPACES TO LST-LINE
025400     WRITE LST-LINE
025500 2199-LIST-HOSTS-EXIT.
025600     EXIT.
025700
025800 210-WRITE-LIST-LINE.
025900     MOVE TW-HOST-NOTES(TW-HOST-IX) TO WK-EXTRA-TEXT
026000     MOVE SPACES TO LST-LINE
026100     STRING '- ' DELIMITED BY SIZE
026200            TW-HOST-ID(TW-HOST-IX) DELIMITED BY SIZE
026300            ': ' DELIMITED BY SIZE
026400            TW-HOST-NAME(TW-HOST-IX) DELIMITED BY SIZE
026500            ' (' DELIMITED BY SIZE
026600            WK-EXTRA-TEXT DELIMITED BY SIZE
026700            ')' DELIMITED BY SIZE
026800            INTO LST-LINE
026900     END-STRING
027000     WRITE LST-LINE
027100 21099-WRITE-LIST-LINE-EXIT.
027200     EXIT.
027300 EJECT
027400*-----------------------------------------------------------------
027500*                     22-LIST-RADIOS
027600*-----------------------------------------------------------------
027700 22-LIST-RADIOS.
027800     MOVE SPACES TO LST-LINE
027900     MOVE 'RADIOS' TO LST-LINE
028000     WRITE LST-LINE
028100     PERFORM 220-WRITE-RADIO-LINE
028200         THRU 22099-WRITE-RADIO-LINE-EXIT
028300         VARYING TW-RADIO-IX FROM 1 BY 1
028400         UNTIL TW-RADIO-IX > TW-RADIO-MAX
028500     MOVE SPACES TO LST-LINE
028600     WRITE LST-LINE
028700 2299-LIST-RADIOS-EXIT.
028800     EXIT.
028900
029000 220-WRITE-RADIO-LINE.
029100     MOVE SPACES TO WK-EXTRA-TEXT
029200     STRING TW-RADIO-TYPE(TW-RADIO-IX) DELIMITED BY SPACE
029300            ', ' DELIMITED BY SIZE
029400            TW-RADIO-BAND(TW-RADIO-IX) DELIMITED BY SIZE
029500            INTO WK-EXTRA-TEXT
029600     END-STRING
029700     MOVE SPACES TO LST-LINE
029800     STRING '- ' DELIMITED BY SIZE
029900            TW-RADIO-ID(TW-RADIO-IX) DELIMITED BY SIZE
030000            ': ' DELIMITED BY SIZE
030100            TW-RADIO-NAME(TW-RADIO-IX) DELIMITED BY SIZE
030200            ' (' DELIMITED BY SIZE
030300            WK-EXTRA-TEXT DELIMITED BY SIZE
030400            ')' DELIMITED BY SIZE
030500            INTO LST-LINE
030600     END-STRING
030700     WRITE LST-LINE
030800 22099-WRITE-RADIO-LINE-EXIT.
030900     EXIT.
031000 EJECT
031100*-----------------------------------------------------------------
031200*                     23-LIST-ANTENNAS
031300*-----------------------------------------------------------------
031400 23-LIST-ANTENNAS.
031500     MOVE SPACES TO LST-LINE
031600     MOVE 'ANTENNAS' TO LST-LINE
031700     WRITE LST-LINE
031800     PERFORM 230-WRITE-ANTENNA-LINE
031900         THRU 23099-WRITE-ANTENNA-LINE-EXIT
032000         VARYING TW-ANT-IX FROM 1 BY 1
032100         UNTIL TW-ANT-IX > TW-ANT-MAX
032200     MOVE SPACES TO LST-LINE
032300     WRITE LST-LINE
032400 2399-LIST-ANTENNAS-EXIT.
032500     EXIT.
032600
032700 230-WRITE-ANTENNA-LINE.
032800     MOVE TW-ANT-GAIN-DB(TW-ANT-IX) TO WK-EDIT-GAIN
032900     MOVE 1 TO WK-EDIT-START
033000     PERFORM 2301-FWD-SCAN-GAIN-EDIT
033100         THRU 23019-FWD-SCAN-GAIN-EDIT-EXIT
033200         UNTIL WK-EDIT-GAIN(WK-EDIT-START:1) NOT = SPACE
033300     MOVE SPACES TO WK-EXTRA-TEXT
033400     STRING WK-EDIT-GAIN(WK-EDIT-START:) DELIMITED BY SIZE
033500            ' dBi, ' DELIMITED BY SIZE
033600            TW-ANT-PATTERN(TW-ANT-IX) DELIMITED BY SPACE
033700            INTO WK-EXTRA-TEXT
033800     END-STRING
033900     MOVE SPACES TO LST-LINE
034000     STRING '- ' DELIMITED BY SIZE
034100            TW-ANT-ID(TW-ANT-IX) DELIMITED BY SIZE
034200            ': ' DELIMITED BY SIZE
034300            TW-ANT-NAME(TW-ANT-IX) DELIMITED BY SIZE
034400            ' (' DELIMITED BY SIZE
034500            WK-EXTRA-TEXT DELIMITED BY SIZE
034600            ')' DELIMITED BY SIZE
034700            INTO LST-LINE
034800     END-STRING
034900     WRITE LST-LINE
035000 23099-WRITE-ANTENNA-LINE-EXIT.
035100     EXIT.
035200
035300 2301-FWD-SCAN-GAIN-EDIT.
035400     ADD 1 TO WK-EDIT-START
035500 23019-FWD-SCAN-GAIN-EDIT-EXIT.
035600     EXIT.
035700 EJECT
035800*-----------------------------------------------------------------
035900*                     24-LIST-BATTERIES
036000*-----------------------------------------------------------------
036100 24-LIST-BATTERIES.
036200     MOVE SPACES TO LST-LINE
036300     MOVE 'BATTERIES' TO LST-LINE
036400     WRITE LST-LINE
036500     PERFORM 240-WRITE-BATTERY-LINE
036600         THRU 24099-WRITE-BATTERY-LINE-EXIT
036700         VARYING TW-BAT-IX FROM 1 BY 1
036800         UNTIL TW-BAT-IX > TW-BAT-MAX
036900     MOVE SPACES TO LST-LINE
037000     WRITE LST-LINE
037100 2499-LIST-BATTERIES-EXIT.
037200     EXIT.
037300
037400 240-WRITE-BATTERY-LINE.
037500     MOVE TW-BAT-CAPACITY-WH(TW-BAT-IX) TO WK-EDIT-CAPACITY
037600     MOVE 1 TO WK-EDIT-START
037700     PERFORM 2401-FWD-SCAN-CAPACITY-EDIT
037800         THRU 24019-FWD-SCAN-CAPACITY-EDIT-EXIT
037900         UNTIL WK-EDIT-CAPACITY(WK-EDIT-START:1) NOT = SPACE
038000     MOVE SPACES TO WK-EXTRA-TEXT
038100     STRING WK-EDIT-CAPACITY(WK-EDIT-START:) DELIMITED BY SIZE
038200            ' Wh, ' DELIMITED BY SIZE
038300            TW-BAT-CHEMISTRY(TW-BAT-IX) DELIMITED BY SPACE
038400            INTO WK-EXTRA-TEXT
038500     END-STRING
038600     MOVE SPACES TO LST-LINE
038700     STRING '- ' DELIMITED BY SIZE
038800            TW-BAT-ID(TW-BAT-IX) DELIMITED BY SIZE
038900            ': ' DELIMITED BY SIZE
039000            TW-BAT-NAME(TW-BAT-IX) DELIMITED BY SIZE
039100            ' (' DELIMITED BY SIZE
039200            WK-EXTRA-TEXT DELIMITED BY SIZE
039300            ')' DELIMITED BY SIZE
039400            INTO LST-LINE
039500     END-STRING
039600     WRITE LST-LINE
039700 24099-WRITE-BATTERY-LINE-EXIT.
039800     EXIT.
039900
040000 2401-FWD-SCAN-CAPACITY-EDIT.
040100     ADD 1 TO WK-EDIT-START
040200 24019-FWD-SCAN-CAPACITY-EDIT-EXIT.
040300     EXIT.
040400 EJECT
040500*-----------------------------------------------------------------
040600*                     25-LIST-SENSORS
040700*-----------------------------------------------------------------
040800 25-LIST-SENSORS.
040900     MOVE SPACES TO LST-LINE
041000     MOVE 'SENSORS' TO LST-LINE
041100     WRITE LST-LINE
041200     PERFORM 250-WRITE-SENSOR-LINE
041300         THRU 25099-WRITE-SENSOR-LINE-EXIT
041400         VARYING TW-SEN-IX FROM 1 BY 1
041500         UNTIL TW-SEN-IX > TW-SEN-MAX
041600     MOVE SPACES TO LST-LINE
041700     WRITE LST-LINE
041800 2599-LIST-SENSORS-EXIT.
041900     EXIT.
042000
042100 250-WRITE-SENSOR-LINE.
042200     MOVE TW-SEN-NOTES(TW-SEN-IX) TO WK-EXTRA-TEXT
042300     MOVE SPACES TO LST-LINE
042400     STRING '- ' DELIMITED BY SIZE
042500            TW-SEN-ID(TW-SEN-IX) DELIMITED BY SIZE
042600            ': ' DELIMITED BY SIZE
042700            TW-SEN-NAME(TW-SEN-IX) DELIMITED BY SIZE
042800            ' (' DELIMITED BY SIZE
042900            WK-EXTRA-TEXT DELIMITED BY SIZE
043000            ')' DELIMITED BY SIZE
043100            INTO LST-LINE
043200     END-STRING
043300     WRITE LST-LINE
043400 25099-WRITE-SENSOR-LINE-EXIT.
043500     EXIT.
043600 EJECT
043700*-----------------------------------------------------------------
043800*                     END OF JOB
043900*-----------------------------------------------------------------
044000 EOJ9-CLOSE-FILES.
044100     DISPLAY 'CNCATLST - CATALOG LOADED - ' WS-CAT-LOADED-CNT
044200     CLOSE CATFILE
044300     CLOSE LSTFILE
044400     GO TO EOJ9999-EXIT.
044500
044600 EOJ99-ABEND.
044700     DISPLAY 'CNCATLST - ABENDING ON I/O ERROR'
044800     MOVE 16 TO RETURN-CODE
044900     GOBACK.
045000
045100 EOJ9999-EXIT.
045200     EXIT.
