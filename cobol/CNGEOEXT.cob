000100*****************************************************************
000200*                        CNGEOEXT                                *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CNGEOEXT.
000600 AUTHOR.         D L TRAN.
000700 INSTALLATION.   NODE ARCHITECT SYSTEMS GROUP.
000800 DATE-WRITTEN.   08/19/1990.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*-----------------------------------------------------------------
001200*A    ABSTRACT..                                                *
001300*  FILEPASS TAKES A PROJECT NODES FILE THAT CARRIES REAL LAT/LON *
001400*  POSITIONS (SUPPLIED BY THE FIELD SIDE, NOT BY THIS SHOP'S OWN *
001500*  ASSEMBLER) AND EXTRACTS THREE THINGS FOR THE MAPPING TOOLS -  *
001600*  A GEO POINT RECORD PER POSITIONED NODE, A GEO LINK RECORD PER *
001700*  MESH LINK WHOSE BOTH ENDS ARE POSITIONED, AND A COT STUB      *
001800*  EVENT PER POSITIONED NODE.  THREE INDEPENDENT PASSES OVER THE *
001900*  SAME PROJECT NODES FILE, RE-OPENED BETWEEN PASSES.            *
002000*                                                                *
002100*C    ELEMENTS INVOKED BY THIS ELEMENT..  NONE.                  *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..  I/O ERROR ON FILES.     *
002400*-----------------------------------------------------------------
002500* CHANGE LOG                                                     *
002600*-----------------------------------------------------------------
002700*  DATE        BY   REQUEST     DESCRIPTION                     *
002800*-----------------------------------------------------------------
002900*  08/19/1990  DLT  N-ARCH-099  ORIGINAL GEO EXTRACT JOB         *
003000*  01/14/1991  DLT  N-ARCH-104  ADDED NODE POSITION TABLE FOR    *
003100*                    PASS 2 LINK ENDPOINT LOOKUP                 *
003200*  09/16/1992  KDW  N-ARCH-118  SPLIT COT PASS FROM POINT PASS   *
003300*                    PER FIELD REQUEST - INDEPENDENT EXTRACTS    *
003400*  09/02/1998  PBH  N-ARCH-Y2K  CENTURY REVIEW - NO CHANGE       *
003500*                    REQUIRED, NO DATE FIELDS ON THESE RECORDS   *
003600*  11/30/2009  MSN  N-ARCH-288  RAISED NODE POSITION TABLE 100   *
003700*                    TO 200 ENTRIES FOR LARGER MESH PROJECTS     *
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3090.
004200 OBJECT-COMPUTER.  IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT  PRJFILE        ASSIGN TO PRJFILE
004800                            ORGANIZATION LINE SEQUENTIAL
004900                            FILE STATUS IS WS-FS-PRJFILE.
005000     SELECT  GEOFILE        ASSIGN TO GEOFILE
005100                            ORGANIZATION LINE SEQUENTIAL
005200                            FILE STATUS IS WS-FS-GEOFILE.
005300     SELECT  COTFILE        ASSIGN TO COTFILE
005400                            ORGANIZATION LINE SEQUENTIAL
005500                            FILE STATUS IS WS-FS-COTFILE.
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PRJFILE
006000     LABEL RECORD STANDARD RECORDING MODE IS F.
006100     COPY CNRECPRJ.
006200 FD  GEOFILE
006300     LABEL RECORD STANDARD RECORDING MODE IS F.
006400     COPY CNRECGEO.
006500 FD  COTFILE
006600     LABEL RECORD STANDARD RECORDING MODE IS F.
006700     COPY CNRECCOT.
006800 EJECT
006900*-----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100 01  FILLER  PIC X(32) VALUE 'CNGEOEXT WORKING STORAGE BEGINS'.
007200 01  WS-FILE-STATUS-AREA.
007300     05  WS-FS-PRJFILE               PIC X(2).
007400         88  WS-FS-PRJFILE-OK        VALUE '00'.
007500         88  WS-FS-PRJFILE-EOF       VALUE '10'.
007600     05  WS-FS-GEOFILE               PIC X(2).
007700         88  WS-FS-GEOFILE-OK        VALUE '00'.
007800     05  WS-FS-COTFILE               PIC X(2).
007900         88  WS-FS-COTFILE-OK        VALUE '00'.
008000 01  MSG01-IO-ERROR                  PIC X(19)
008100                                      VALUE 'I/O ERROR ON FILE -'.
008200 01  END-OF-FILE-INDICATOR           PIC X(1).
008300     88  END-OF-FILE                 VALUE 'Y'.
008400 01  WS-WORK-COUNTERS.
008500     05  WS-POINTS-WRITTEN-CNTR      PIC S9(5) COMP VALUE +0.
008600     05  WS-LINKS-WRITTEN-CNTR       PIC S9(5) COMP VALUE +0.
008700     05  WS-COT-WRITTEN-CNTR         PIC S9(5) COMP VALUE +0.
008800     05  WS-NODES-READ-CNTR          PIC S9(5) COMP VALUE +0.
008900 EJECT
009000*-----------------------------------------------------------------
009100*          NODE POSITION TABLE - BUILT DURING PASS 1,
009200*          RE-USED BY PASS 2 FOR LINK ENDPOINT LOOKUP
009300*-----------------------------------------------------------------
009400 01  WK-NODE-POS-TABLE.
009500     05  WK-NODE-POS-MAX             PIC S9(3) COMP VALUE +0.
009600     05  WK-NODE-POS-ENTRY OCCURS 200
009700             INDEXED BY WK-NODE-POS-IX.
009800         10  WK-NODE-POS-ID          PIC X(20).
009900         10  WK-NODE-POS-LAT         PIC S9(3)V9(6).
010000         10  WK-NODE-POS-LON         PIC S9(3)V9(6).
010100         10  WK-NODE-POS-ELEV-M      PIC S9(5)V9.
010200         10  WK-NODE-POS-HAS-SW      PIC X(1).
010300             88  WK-NODE-POS-HAS     VALUE 'Y'.
010400 01  WK-FROM-IX-SAVE                 PIC S9(4) COMP.
010500 01  WK-TO-IX-SAVE                   PIC S9(4) COMP.
010600 01  WK-BOTH-POSITIONED-SW           PIC X(1).
010700     88  WK-BOTH-POSITIONED          VALUE 'Y'.
010800 EJECT
010900*-----------------------------------------------------------------
011000 PROCEDURE DIVISION.
011100
011200 0-CONTROL-PROCESS.
011300     PERFORM 1-INITIALIZATION
011400         THRU 199-INITIALIZATION-EXIT
011500     PERFORM 2-EXTRACT-POINTS
011600         THRU 299-EXTRACT-POINTS-EXIT
011700     PERFORM 3-EXTRACT-LINKS
011800         THRU 399-EXTRACT-LINKS-EXIT
011900     PERFORM 4-EXTRACT-COT
012000         THRU 499-EXTRACT-COT-EXIT
012100     PERFORM EOJ9-CLOSE-OUTPUTS
012200         THRU EOJ999-EXIT
012300     GOBACK.
012400 EJECT
012500*-----------------------------------------------------------------
012600*                     1-INITIALIZATION
012700*-----------------------------------------------------------------
012800 1-INITIALIZATION.
012900     INITIALIZE WS-WORK-COUNTERS
013000     INITIALIZE WK-NODE-POS-TABLE
013100     OPEN OUTPUT GEOFILE
013200     IF NOT WS-FS-GEOFILE-OK
013300        DISPLAY MSG01-IO-ERROR ' GEOFILE ' WS-FS-GEOFILE
013400        GO TO EOJ99-ABEND
013500     END-IF
013600     OPEN OUTPUT COTFILE
013700     IF NOT WS-FS-COTFILE-OK
013800        DISPLAY MSG01-IO-ERROR ' COTFILE ' WS-FS-COTFILE
013900        GO TO EOJ99-ABEND
014000     END-IF
014100 199-INITIALIZATION-EXIT.
014200     EXIT.
014300 EJECT
014400*-----------------------------------------------------------------
014500*          2-EXTRACT-POINTS  (PASS 1 - GEO POINTS)
014600*-----------------------------------------------------------------
014700 2-EXTRACT-POINTS.
014800     PERFORM 21-OPEN-PRJFILE-PASS
014900         THRU 2199-OPEN-PRJFILE-PASS-EXIT
015000     PERFORM 22-READ-AND-EXTRACT-POINT
015100         THRU 2299-READ-AND-EXTRACT-POINT-EXIT
015200         UNTIL END-OF-FILE
015300     CLOSE PRJFILE
015400 299-EXTRACT-POINTS-EXIT.
015500     EXIT.
015600
015700 21-OPEN-PRJFILE-PASS.
015800     SET END-OF-FILE TO FALSE
015900     OPEN INPUT PRJFILE
016000     IF NOT WS-FS-PRJFILE-OK
016100        DISPLAY MSG01-IO-ERROR ' PRJFILE ' WS-FS-PRJFILE
016200        GO TO EOJ99-ABEND
016300     END-IF
016400     READ PRJFILE
016500         AT END SET END-OF-FILE TO TRUE
016600     END-READ
016700 2199-OPEN-PRJFILE-PASS-EXIT.
016800     EXIT.
016900
017000 22-READ-AND-EXTRACT-POINT.
017100     IF PJ-IS-NODE
017200        ADD 1 TO WS-NODES-READ-CNTR
017300        PERFORM 221-STORE-NODE-POSITION
017400            THRU 22199-STORE-NODE-POSITION-EXIT
017500        IF PJ-HAS-POSITION
017600           PERFORM 222-WRITE-GEO-POINT
017700               THRU 22299-WRITE-GEO-POINT-EXIT
017800        END-IF
017900     END-IF
018000     READ PRJFILE
018100         AT END SET END-OF-FILE TO TRUE
018200     END-READ
018300 2299-READ-AND-EXTRACT-POINT-EXIT.
018400     EXIT.
018500
018600 221-STORE-NODE-POSITION.
018700     ADD 1 TO WK-NODE-POS-MAX
018800     SET WK-NODE-POS-IX TO WK-NODE-POS-MAX
018900     MOVE PJ-NODE-ID          TO WK-NODE-POS-ID(WK-NODE-POS-IX)
019000     MOVE PJ-LAT-SIGN         TO WK-NODE-POS-LAT(WK-NODE-POS-IX)
019100     MOVE PJ-LON-SIGN         TO WK-NODE-POS-LON(WK-NODE-POS-IX)
019200     MOVE PJ-ELEVATION-M      TO
019300                             WK-NODE-POS-ELEV-M(WK-NODE-POS-IX)
019400     MOVE PJ-HAS-POSITION-SW  TO
019500                             WK-NODE-POS-HAS-SW(WK-NODE-POS-IX)
019600 22199-STORE-NODE-POSITION-EXIT.
019700     EXIT.
019800
019900 222-WRITE-GEO-POINT.
020000     INITIALIZE GEO-EXTRACT-RECORD
020100     SET GEO-IS-POINT TO TRUE
020200     MOVE PJ-NODE-ID          TO GEO-PT-NODE-ID
020300     MOVE PJ-NODE-NAME        TO GEO-PT-NODE-NAME
020400     MOVE PJ-LON-SIGN         TO GEO-PT-LON
020500     MOVE PJ-LAT-SIGN         TO GEO-PT-LAT
020600     MOVE PJ-ELEVATION-M      TO GEO-PT-ELEVATION-M
020700     MOVE PJ-RECOMMENDED-ROLE TO GEO-PT-ROLE
020800     MOVE PJ-RF-BANDS         TO GEO-PT-RF-BANDS
020900     MOVE PJ-ESTIMATED-DRAW-W TO GEO-PT-POWER-DRAW-W
021000     MOVE PJ-IDEAL-RUNTIME-H  TO GEO-PT-RUNTIME-H
021100     WRITE GEO-EXTRACT-RECORD
021200     ADD 1 TO WS-POINTS-WRITTEN-CNTR
021300 22299-WRITE-GEO-POINT-EXIT.
021400     EXIT.
021500 EJECT
021600*-----------------------------------------------------------------
021700*          3-EXTRACT-LINKS  (PASS 2 - GEO LINKS)
021800*-----------------------------------------------------------------
021900 3-EXTRACT-LINKS.
022000     PERFORM 21-OPEN-PRJFILE-PASS
022100         THRU 2199-OPEN-PRJFILE-PASS-EXIT
022200     PERFORM 32-READ-AND-EXTRACT-LINK
022300         THRU 3299-READ-AND-EXTRACT-LINK-EXIT
022400         UNTIL END-OF-FILE
022500     CLOSE PRJFILE
022600 399-EXTRACT-LINKS-EXIT.
022700     EXIT.
022800
022900 32-READ-AND-EXTRACT-LINK.
023000     IF PJ-IS-LINK
023100        PERFORM 33-RESOLVE-LINK-ENDPOINTS
023200            THRU 3399-RESOLVE-LINK-ENDPOINTS-EXIT
023300        IF WK-BOTH-POSITIONED
023400           PERFORM 34-WRITE-GEO-LINK
023500               THRU 3499-WRITE-GEO-LINK-EXIT
023600        END-IF
023700     END-IF
023800     READ PRJFILE
023900         AT END SET END-OF-FILE TO TRUE
024000     END-READ
024100 3299-READ-AND-EXTRACT-LINK-EXIT.
024200     EXIT.
024300
024400 33-RESOLVE-LINK-ENDPOINTS.
024500     MOVE 'N' TO WK-BOTH-POSITIONED-SW
024600     MOVE ZERO TO WK-FROM-IX-SAVE
024700     MOVE ZERO TO WK-TO-IX-SAVE
024800     SEARCH WK-NODE-POS-ENTRY VARYING WK-NODE-POS-IX
024900         AT END CONTINUE
025000         WHEN WK-NODE-POS-ID(WK-NODE-POS-IX) = PJ-LINK-FROM-NODE
025100             MOVE WK-NODE-POS-IX TO WK-FROM-IX-SAVE
025200     END-SEARCH
025300     SEARCH WK-NODE-POS-ENTRY VARYING WK-NODE-POS-IX
025400         AT END CONTINUE
025500         WHEN WK-NODE-POS-ID(WK-NODE-POS-IX) = PJ-LINK-TO-NODE
025600             MOVE WK-NODE-POS-IX TO WK-TO-IX-SAVE
025700     END-SEARCH
025800     IF WK-FROM-IX-SAVE NOT = ZERO AND WK-TO-IX-SAVE NOT = ZERO
025900        IF WK-NODE-POS-HAS(WK-FROM-IX-SAVE)
026000           AND WK-NODE-POS-HAS(WK-TO-IX-SAVE)
026100            SET WK-BOTH-POSITIONED TO TRUE
026200        END-IF
026300     END-IF
026400 3399-RESOLVE-LINK-ENDPOINTS-EXIT.
026500     EXIT.
026600
026700 34-WRITE-GEO-LINK.
026800     INITIALIZE GEO-EXTRACT-RECORD
026900     SET GEO-IS-LINK TO TRUE
027000     MOVE PJ-LINK-ID          TO GEO-LK-LINK-ID
027100     MOVE WK-NODE-POS-LON(WK-FROM-IX-SAVE) TO GEO-LK-FROM-LON
027200     MOVE WK-NODE-POS-LAT(WK-FROM-IX-SAVE) TO GEO-LK-FROM-LAT
027300     MOVE WK-NODE-POS-ELEV-M(WK-FROM-IX-SAVE)
027400                              TO GEO-LK-FROM-ELEV-M
027500     MOVE WK-NODE-POS-LON(WK-TO-IX-SAVE)   TO GEO-LK-TO-LON
027600     MOVE WK-NODE-POS-LAT(WK-TO-IX-SAVE)   TO GEO-LK-TO-LAT
027700     MOVE WK-NODE-POS-ELEV-M(WK-TO-IX-SAVE)
027800                              TO GEO-LK-TO-ELEV-M
027900     MOVE PJ-LINK-BAND        TO GEO-LK-BAND
028000     MOVE PJ-LINK-RANGE-KM    TO GEO-LK-RANGE-KM
028100     WRITE GEO-EXTRACT-RECORD
028200     ADD 1 TO WS-LINKS-WRITTEN-CNTR
028300 3499-WRITE-GEO-LINK-EXIT.
028400     EXIT.
028500 EJECT
028600*-----------------------------------------------------------------
028700*          4-EXTRACT-COT  (INDEPENDENT PASS - COT STUBS)
028800*-----------------------------------------------------------------
028900 4-EXTRACT-COT.
029000     PERFORM 21-OPEN-PRJFILE-PASS
029100         THRU 2199-OPEN-PRJFILE-PASS-EXIT
029200     PERFORM 42-READ-AND-EXTRACT-COT
029300         THRU 4299-READ-AND-EXTRACT-COT-EXIT
029400         UNTIL END-OF-FILE
029500     CLOSE PRJFILE
029600 499-EXTRACT-COT-EXIT.
029700     EXIT.
029800
029900 42-READ-AND-EXTRACT-COT.
030000     IF PJ-IS-NODE AND PJ-HAS-POSITION
030100        PERFORM 43-WRITE-COT-STUB
030200            THRU 4399-WRITE-COT-STUB-EXIT
030300     END-IF
030400     READ PRJFILE
030500         AT END SET END-OF-FILE TO TRUE
030600     END-READ
030700 4299-READ-AND-EXTRACT-COT-EXIT.
030800     EXIT.
030900
031000 43-WRITE-COT-STUB.
031100     INITIALIZE COT-STUB-RECORD
031200     MOVE PJ-NODE-ID          TO COT-UID
031300     MOVE 'a-f-G-U-C'         TO COT-TYPE
031400     MOVE 'm-g'               TO COT-HOW
031500     MOVE PJ-LAT-SIGN         TO COT-LAT
031600     MOVE PJ-LON-SIGN         TO COT-LON
031700     MOVE PJ-ELEVATION-M      TO COT-HAE
031800     MOVE PJ-NODE-NAME        TO COT-NAME
031900     MOVE PJ-RECOMMENDED-ROLE TO COT-ROLE
032000     STRING 'rf: '            DELIMITED BY SIZE
032100            PJ-RF-BANDS       DELIMITED BY SPACE
032200            ' | origin: node' DELIMITED BY SIZE
032300            INTO COT-REMARKS
032400     END-STRING
032500     WRITE COT-STUB-RECORD
032600     ADD 1 TO WS-COT-WRITTEN-CNTR
032700 4399-WRITE-COT-STUB-EXIT.
032800     EXIT.
032900 EJECT
033000*-----------------------------------------------------------------
033100*                     END OF JOB
033200*-----------------------------------------------------------------
033300 EOJ9-CLOSE-OUTPUTS.
033400     DISPLAY 'CNGEOEXT - NODES READ       - ' WS-NODES-READ-CNTR
033500     DISPLAY 'CNGEOEXT - GEO POINTS WRITTEN- '
033600             WS-POINTS-WRITTEN-CNTR
033700     DISPLAY 'CNGEOEXT - GEO LINKS WRITTEN - '
033800             WS-LINKS-WRITTEN-CNTR
033900     DISPLAY 'CNGEOEXT - COT STUBS WRITTEN - '
034000             WS-COT-WRITTEN-CNTR
034100     CLOSE GEOFILE
034200     CLOSE COTFILE
034300 EOJ999-EXIT.
034400     EXIT.
034500
034600 EOJ99-ABEND.
034700     DISPLAY 'CNGEOEXT - ABENDING ON I/O ERROR'
034800     MOVE 16 TO RETURN-CODE
034900     GOBACK.
