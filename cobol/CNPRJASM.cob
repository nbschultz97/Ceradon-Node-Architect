000100*****************************************************************
000200*                        CNPRJASM                                *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CNPRJASM.
000600 AUTHOR.         D L TRAN.
000700 INSTALLATION.   NODE ARCHITECT SYSTEMS GROUP.
000800 DATE-WRITTEN.   06/08/1990.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*-----------------------------------------------------------------
001200*A    ABSTRACT..                                                *
001300*  MISSION PROJECT ASSEMBLY FILEPASS.  READS THE COMPONENT      *
001400*  CATALOG AND THE BUILD REQUEST FILE, RE-ESTIMATES EACH        *
001500*  BUILD (POWER/RANGE/CAPABILITY/ROLE, SAME RULES AS            *
001600*  CNBLDSIM - SEE 25-ESTIMATE-BUILD) AND WRITES ONE             *
001700*  PLATFORM RECORD PER DISTINCT HOST PLUS ONE PROJECT NODE      *
001800*  RECORD PER BUILD TO THE PROJECT NODES FILE.  ADVISORY        *
001900*  NOTES ARE NOT BUILT HERE - THE NODE RECORD CARRIES NO        *
002000*  NOTES FIELD (SEE N-ARCH-344 CHANGE LOG ENTRY).               *
002100*                                                                *
002200*C    ELEMENTS INVOKED BY THIS ELEMENT..  NONE.                  *
002300*                                                                *
002400*E    ERRORS DETECTED BY THIS ELEMENT..  I/O ERROR ON FILES.     *
002500*     A BUILD WITH A MISSING COMPONENT IS SKIPPED, NOT ABENDED.  *
002600*-----------------------------------------------------------------
002700* CHANGE LOG                                                     *
002800*-----------------------------------------------------------------
002900*  DATE        BY   REQUEST     DESCRIPTION                     *
003000*-----------------------------------------------------------------
003100*  06/08/1990  DLT  N-ARCH-095  ORIGINAL PROJECT ASSEMBLY JOB    *
003200*  01/14/1991  DLT  N-ARCH-104  ADDED PLATFORM DE-DUP BY HOST ID *
003300*  06/03/1992  DLT  N-ARCH-112  MESH HINT CARRIED ON NODE RECORD *
003400*  10/02/1993  KDW  N-ARCH-142  SUPPORT SDR AND SUBTERRANEAN ENV *
003500*  05/26/1994  KDW  N-ARCH-155  ALIGNED ROLE PRIORITY WITH SIM   *
003600*  08/11/1995  KDW  N-ARCH-171  ROUNDING NOW HALF-UP ON ALL      *
003700*                    ESTIMATE FIELDS                             *
003800*  09/02/1998  PBH  N-ARCH-Y2K  CENTURY REVIEW - NO CHANGE       *
003900*                    REQUIRED, NO DATE FIELDS ON THESE RECORDS   *
004000*  04/12/2005  MSN  N-ARCH-260  RF BAND LIST LOWER-CASED, "/"    *
004100*                    REPLACED WITH "_" PER MESH CONVENTION       *
004200*  11/30/2009  MSN  N-ARCH-288  ALTITUDE/TEMPERATURE BAND        *
004300*                    DEFAULTS ADDED WHEN LOCATION NOT SUPPLIED   *
004400*  03/11/2016  TRJ  N-ARCH-339  RF-BANDS WAS NEVER MOVED TO THE   *
004500*                    NODE RECORD - ADDED THE MISSING MOVE.  ALSO  *
004600*                    FIXED ROLE TEXT TRUNCATION, SAME BUG AS      *
004700*                    N-ARCH-338 IN CNBLDSIM.                      *
004800*  09/06/2016  TRJ  N-ARCH-344  253 WAS MISSING THE CAMERA AND     *
004900*                    GPS/IMU SENSOR CAPABILITY CHECKS THAT          *
005000*                    CNBLDSIM'S 243 CARRIES - ADDED THEM TO MATCH.  *
005100*                    CNBLDSIM ALSO BUILDS THE ADVISORY NOTES TEXT   *
005200*                    IN THIS SAME PARAGRAPH; THAT PART IS NOT       *
005300*                    CARRIED OVER HERE ON PURPOSE - THE PROJECT     *
005400*                    NODE RECORD HAS NO NOTES FIELD TO HOLD IT.     *
005500*                    HEADER ABSTRACT REWORDED SO IT NO LONGER       *
005600*                    CLAIMS FULL RULE PARITY.                       *
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-3090.
006100 OBJECT-COMPUTER.  IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT  CATFILE        ASSIGN TO CATFILE
006700                            ORGANIZATION LINE SEQUENTIAL
006800                            FILE STATUS IS WS-FS-CATFILE.
006900     SELECT  BLDFILE        ASSIGN TO BLDFILE
007000                            ORGANIZATION LINE SEQUENTIAL
007100                            FILE STATUS IS WS-FS-BLDFILE.
007200     SELECT  PRJFILE        ASSIGN TO PRJFILE
007300                            ORGANIZATION LINE SEQUENTIAL
007400                            FILE STATUS IS WS-FS-PRJFILE.
007500*-----------------------------------------------------------------
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CATFILE
007900     LABEL RECORD STANDARD RECORDING MODE IS F.
008000     COPY CNRECCAT.
008100 FD  BLDFILE
008200     LABEL RECORD STANDARD RECORDING MODE IS F.
008300     COPY CNRECBLD.
008400 FD  PRJFILE
008500     LABEL RECORD STANDARD RECORDING MODE IS F.
008600     COPY CNRECPRJ.
008700 EJECT
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE SECTION.
009000 01  FILLER  PIC X(32) VALUE 'CNPRJASM WORKING STORAGE BEGINS'.
009100 01  WS-FILE-STATUS-AREA.
009200     05  WS-FS-CATFILE               PIC X(2).
009300         88  WS-FS-CATFILE-OK        VALUE '00'.
009400         88  WS-FS-CATFILE-EOF       VALUE '10'.
009500     05  WS-FS-BLDFILE               PIC X(2).
009600         88  WS-FS-BLDFILE-OK        VALUE '00'.
009700         88  WS-FS-BLDFILE-EOF       VALUE '10'.
009800     05  WS-FS-PRJFILE                PIC X(2).
009900         88  WS-FS-PRJFILE-OK        VALUE '00'.
010000 01  MSG01-IO-ERROR                  PIC X(19)
010100                                      VALUE 'I/O ERROR ON FILE -'.
010200 EJECT
010300     COPY CNTABWRK.
010400     COPY CNRECEST.
010500 EJECT
010600 01  READ-ONLY-WORK-AREA.
010700     05  RANGE-BASE-WIFI             PIC 9V99 VALUE 0.25.
010800     05  RANGE-BASE-LORA             PIC 9V99 VALUE 5.00.
010900     05  RANGE-BASE-ANALOG-FPV       PIC 9V99 VALUE 1.00.
011000     05  RANGE-BASE-SDR              PIC 9V99 VALUE 2.00.
011100     05  RANGE-BASE-OTHER            PIC 9V99 VALUE 0.50.
011200     05  RUNTIME-SENTINEL-MAX        PIC S9(5)V99 VALUE 99999.99.
011300 01  WS-SWITCHES.
011400     05  WS-EOF-BLDFILE-SW           PIC X(1).
011500         88  WS-EOF-BLDFILE          VALUE 'Y'.
011600     05  WS-BUILD-OK-SW              PIC X(1).
011700         88  WS-BUILD-OK             VALUE 'Y'.
011800 01  WS-CONTROL-COUNTERS.
011900     05  WS-BUILDS-READ-CNT          PIC S9(5) COMP VALUE +0.
012000     05  WS-NODES-WRITTEN-CNT        PIC S9(5) COMP VALUE +0.
012100     05  WS-PLATFORMS-WRITTEN-CNT    PIC S9(5) COMP VALUE +0.
012200     05  WS-BUILDS-SKIPPED-CNT       PIC S9(5) COMP VALUE +0.
012300     05  WS-CAT-LOADED-CNT           PIC S9(5) COMP VALUE +0.
012400 EJECT
012500*-----------------------------------------------------------------
012600*                DISTINCT-HOST TABLE (PLATFORM DE-DUP)
012700*-----------------------------------------------------------------
012800 01  WK-PLATFORM-SEEN-TABLE.
012900     05  WK-PLATFORM-SEEN-MAX        PIC S9(3) COMP VALUE +0.
013000     05  WK-PLATFORM-SEEN OCCURS 50
013100             INDEXED BY WK-PLATFORM-IX.
013200         10  WK-PLATFORM-SEEN-ID     PIC X(20).
013300 EJECT
013400 01  WK-BUILD-AREA.
013500     05  WK-HOST-IX-SAVE             PIC S9(4) COMP.
013600     05  WK-RADIO-IX-SAVE            PIC S9(4) COMP.
013700     05  WK-ANT-IX-SAVE              PIC S9(4) COMP.
013800     05  WK-BAT-IX-SAVE              PIC S9(4) COMP.
013900     05  WK-SEN-IX-SAVE OCCURS 4     PIC S9(4) COMP.
014000     05  WK-SEN-COUNT                PIC S9(2) COMP VALUE +0.
014100     05  WK-EFFECTIVE-GAIN           PIC S9(3)V9.
014200     05  WK-RANGE-MULT               PIC 9V9.
014300     05  WK-RANGE-BASE               PIC 9V99.
014400     05  WK-SUBSCRIPT-1              PIC S9(4) COMP.
014500     05  WK-RF-BAND-RAW              PIC X(30).
014600     05  WK-RF-BAND-NORMAL           PIC X(30).
014700     05  WK-ROLE-HOLD                PIC X(60).
014800 EJECT
014900*-----------------------------------------------------------------
015000 PROCEDURE DIVISION.
015100
015200 0-CONTROL-PROCESS.
015300     PERFORM 1-INITIALIZATION
015400         THRU 199-INITIALIZATION-EXIT
015500     PERFORM 2-MAIN-PROCESS
015600         THRU 2099-MAIN-PROCESS-EXIT
015700         UNTIL WS-EOF-BLDFILE
015800     PERFORM EOJ9-CLOSE-FILES
015900     GOBACK.
016000 EJECT
016100*-----------------------------------------------------------------
016200*                     1-INITIALIZATION
016300*-----------------------------------------------------------------
016400 1-INITIALIZATION.
016500     INITIALIZE WS-CONTROL-COUNTERS
016600     INITIALIZE TW-HOST-TABLE
016700     INITIALIZE TW-RADIO-TABLE
016800     INITIALIZE TW-ANTENNA-TABLE
016900     INITIALIZE TW-BATTERY-TABLE
017000     INITIALIZE TW-SENSOR-TABLE
017100     INITIALIZE WK-PLATFORM-SEEN-TABLE
017200     MOVE 'N' TO WS-EOF-BLDFILE-SW
017300     PERFORM 11-OPEN-FILES
017400         THRU 1199-OPEN-FILES-EXIT
017500     PERFORM 12-LOAD-CATALOG
017600         THRU 1299-LOAD-CATALOG-EXIT
017700         UNTIL WS-FS-CATFILE-EOF
017800 199-INITIALIZATION-EXIT.
017900     EXIT.
018000
018100 11-OPEN-FILES.
018200     OPEN INPUT  CATFILE
018300     IF NOT WS-FS-CATFILE-OK
018400        DISPLAY MSG01-IO-ERROR ' CATFILE ' WS-FS-CATFILE
018500        GO TO EOJ99-ABEND
018600     END-IF
018700     OPEN INPUT  BLDFILE
018800     IF NOT WS-FS-BLDFILE-OK
018900        DISPLAY MSG01-IO-ERROR ' BLDFILE ' WS-FS-BLDFILE
019000        GO TO EOJ99-ABEND
019100     END-IF
019200     OPEN OUTPUT PRJFILE
019300     IF NOT WS-FS-PRJFILE-OK
019400        DISPLAY MSG01-IO-ERROR ' PRJFILE ' WS-FS-PRJFILE
019500        GO TO EOJ99-ABEND
019600     END-IF
019700     READ CATFILE
019800         AT END SET WS-FS-CATFILE-EOF TO TRUE
019900     END-READ
020000 1199-OPEN-FILES-EXIT.
020100     EXIT.
020200 EJECT
020300*-----------------------------------------------------------------
020400*                     12-LOAD-CATALOG
020500*-----------------------------------------------------------------
020600 12-LOAD-CATALOG.
020700     PERFORM 13-STORE-CATALOG-ENTRY
020800         THRU 1399-STORE-CATALOG-ENTRY-EXIT
020900     ADD 1 TO WS-CAT-LOADED-CNT
021000     READ CATFILE
021100         AT END SET WS-FS-CATFILE-EOF TO TRUE
021200     END-READ
021300 1299-LOAD-CATALOG-EXIT.
021400     EXIT.
021500
021600 13-STORE-CATALOG-ENTRY.
021700     EVALUATE TRUE
021800         WHEN CAT-IS-HOST
021900             PERFORM 131-STORE-HOST
022000                 THRU 13199-STORE-HOST-EXIT
022100         WHEN CAT-IS-RADIO
022200             PERFORM 132-STORE-RADIO
022300                 THRU 13299-STORE-RADIO-EXIT
022400         WHEN CAT-IS-ANTENNA
022500             PERFORM 133-STORE-ANTENNA
022600                 THRU 13399-STORE-ANTENNA-EXIT
022700         WHEN CAT-IS-BATTERY
022800             PERFORM 134-STORE-BATTERY
022900                 THRU 13499-STORE-BATTERY-EXIT
023000         WHEN CAT-IS-SENSOR
023100             PERFORM 135-STORE-SENSOR
023200                 THRU 13599-STORE-SENSOR-EXIT
023300         WHEN OTHER
023400             DISPLAY 'UNKNOWN CATALOG CATEGORY - ' CAT-CATEGORY
023500     END-EVALUATE
023600 1399-STORE-CATALOG-ENTRY-EXIT.
023700     EXIT.
023800
023900 131-STORE-HOST.
024000     ADD 1 TO TW-HOST-MAX
024100     SET TW-HOST-IX TO TW-HOST-MAX
024200     MOVE CAT-COMP-ID          TO TW-HOST-ID(TW-HOST-IX)
024300     MOVE CAT-COMP-NAME        TO TW-HOST-NAME(TW-HOST-IX)
024400     MOVE CAT-HOST-CPU         TO TW-HOST-CPU(TW-HOST-IX)
024500     MOVE CAT-HOST-RAM-GB      TO TW-HOST-RAM-GB(TW-HOST-IX)
024600     MOVE CAT-HOST-STORAGE     TO TW-HOST-STORAGE(TW-HOST-IX)
024700     MOVE CAT-HOST-WEIGHT-KG   TO TW-HOST-WEIGHT-KG(TW-HOST-IX)
024800     MOVE CAT-HOST-POWER-IDLE  TO TW-HOST-POWER-IDLE(TW-HOST-IX)
024900     MOVE CAT-HOST-POWER-LOAD  TO TW-HOST-POWER-LOAD(TW-HOST-IX)
025000     IF CAT-POWER-W = ZERO
025100        AND CAT-HOST-POWER-IDLE NOT = ZERO
025200        AND CAT-HOST-POWER-LOAD NOT = ZERO
025300         COMPUTE TW-HOST-POWER-W(TW-HOST-IX) ROUNDED =
025400             (CAT-HOST-POWER-IDLE + CAT-HOST-POWER-LOAD) / 2
025500     ELSE
025600         MOVE CAT-POWER-W      TO TW-HOST-POWER-W(TW-HOST-IX)
025700     END-IF
025800 13199-STORE-HOST-EXIT.
025900     EXIT.
026000
026100 132-STORE-RADIO.
026200     ADD 1 TO TW-RADIO-MAX
026300     SET TW-RADIO-IX TO TW-RADIO-MAX
026400     MOVE CAT-COMP-ID          TO TW-RADIO-ID(TW-RADIO-IX)
026500     MOVE CAT-COMP-NAME        TO TW-RADIO-NAME(TW-RADIO-IX)
026600     MOVE CAT-RADIO-BAND       TO TW-RADIO-BAND(TW-RADIO-IX)
026700     MOVE CAT-RADIO-ANT-GAIN-DB
026800                          TO TW-RADIO-ANT-GAIN-DB(TW-RADIO-IX)
026900     MOVE CAT-RADIO-CSI-FLAG   TO TW-RADIO-CSI-FLAG(TW-RADIO-IX)
027000     IF CAT-RADIO-TYPE = SPACES
027100         MOVE CAT-RADIO-GENERIC-TYPE
027200                          TO TW-RADIO-TYPE(TW-RADIO-IX)
027300     ELSE
027400         MOVE CAT-RADIO-TYPE   TO TW-RADIO-TYPE(TW-RADIO-IX)
027500     END-IF
027600     IF CAT-POWER-W = ZERO
027700        AND CAT-RADIO-POWER-TX NOT = ZERO
027800        AND CAT-RADIO-POWER-RX NOT = ZERO
027900         COMPUTE TW-RADIO-POWER-W(TW-RADIO-IX) ROUNDED =
028000             (CAT-RADIO-POWER-TX + CAT-RADIO-POWER-RX) / 2
028100     ELSE
028200         MOVE CAT-POWER-W      TO TW-RADIO-POWER-W(TW-RADIO-IX)
028300     END-IF
028400 13299-STORE-RADIO-EXIT.
028500     EXIT.
028600
028700 133-STORE-ANTENNA.
028800     ADD 1 TO TW-ANT-MAX
028900     SET TW-ANT-IX TO TW-ANT-MAX
029000     MOVE CAT-COMP-ID          TO TW-ANT-ID(TW-ANT-IX)
029100     MOVE CAT-COMP-NAME        TO TW-ANT-NAME(TW-ANT-IX)
029200     IF CAT-ANT-PATTERN = SPACES
029300         MOVE 'omni'           TO TW-ANT-PATTERN(TW-ANT-IX)
029400     ELSE
029500         MOVE CAT-ANT-PATTERN  TO TW-ANT-PATTERN(TW-ANT-IX)
029600     END-IF
029700     IF CAT-ANT-GAIN-DB = ZERO AND CAT-ANT-GAIN-DBI NOT = ZERO
029800         MOVE CAT-ANT-GAIN-DBI TO TW-ANT-GAIN-DB(TW-ANT-IX)
029900     ELSE
030000         MOVE CAT-ANT-GAIN-DB  TO TW-ANT-GAIN-DB(TW-ANT-IX)
030100     END-IF
030200 13399-STORE-ANTENNA-EXIT.
030300     EXIT.
030400
030500 134-STORE-BATTERY.
030600     ADD 1 TO TW-BAT-MAX
030700     SET TW-BAT-IX TO TW-BAT-MAX
030800     MOVE CAT-COMP-ID          TO TW-BAT-ID(TW-BAT-IX)
030900     MOVE CAT-COMP-NAME        TO TW-BAT-NAME(TW-BAT-IX)
031000     MOVE CAT-BAT-CAPACITY-WH  TO TW-BAT-CAPACITY-WH(TW-BAT-IX)
031100     MOVE CAT-BAT-CHEMISTRY    TO TW-BAT-CHEMISTRY(TW-BAT-IX)
031200 13499-STORE-BATTERY-EXIT.
031300     EXIT.
031400
031500 135-STORE-SENSOR.
031600     ADD 1 TO TW-SEN-MAX
031700     SET TW-SEN-IX TO TW-SEN-MAX
031800     MOVE CAT-COMP-ID          TO TW-SEN-ID(TW-SEN-IX)
031900     MOVE CAT-COMP-NAME        TO TW-SEN-NAME(TW-SEN-IX)
032000     IF CAT-SENSOR-TYPE = SPACES
032100         MOVE CAT-SENSOR-GENERIC-TYPE
032200                          TO TW-SEN-TYPE(TW-SEN-IX)
032300     ELSE
032400         MOVE CAT-SENSOR-TYPE  TO TW-SEN-TYPE(TW-SEN-IX)
032500     END-IF
032600 13599-STORE-SENSOR-EXIT.
032700     EXIT.
032800 EJECT
032900*-----------------------------------------------------------------
033000*                     2-MAIN-PROCESS
033100*-----------------------------------------------------------------
033200 2-MAIN-PROCESS.
033300     READ BLDFILE
033400         AT END SET WS-EOF-BLDFILE TO TRUE
033500     END-READ
033600     IF NOT WS-EOF-BLDFILE
033700         ADD 1 TO WS-BUILDS-READ-CNT
033800         SET WS-BUILD-OK TO TRUE
033900         PERFORM 23-RESOLVE-BUILD
034000             THRU 2399-RESOLVE-BUILD-EXIT
034100         IF WS-BUILD-OK
034200             PERFORM 24-BUILD-PLATFORM-RECORD
034300                 THRU 2499-BUILD-PLATFORM-RECORD-EXIT
034400             PERFORM 25-ESTIMATE-BUILD
034500                 THRU 2599-ESTIMATE-BUILD-EXIT
034600             PERFORM 26-BUILD-NODE-RECORD
034700                 THRU 2699-BUILD-NODE-RECORD-EXIT
034800         ELSE
034900             ADD 1 TO WS-BUILDS-SKIPPED-CNT
035000         END-IF
035100     END-IF
035200 2099-MAIN-PROCESS-EXIT.
035300     EXIT.
035400 EJECT
035500*-----------------------------------------------------------------
035600*                     23-RESOLVE-BUILD
035700*-----------------------------------------------------------------
035800 23-RESOLVE-BUILD.
035900     IF BLD-ENVIRONMENT = SPACES
036000         MOVE 'rural_open' TO BLD-ENVIRONMENT
036100     END-IF
036200     SEARCH TW-HOST-ENTRY VARYING TW-HOST-IX
036300         AT END SET WS-BUILD-OK TO FALSE
036400         WHEN TW-HOST-ID(TW-HOST-IX) = BLD-HOST-ID
036500             MOVE TW-HOST-IX TO WK-HOST-IX-SAVE
036600     END-SEARCH
036700     SEARCH TW-RADIO-ENTRY VARYING TW-RADIO-IX
036800         AT END SET WS-BUILD-OK TO FALSE
036900         WHEN TW-RADIO-ID(TW-RADIO-IX) = BLD-RADIO-ID
037000             MOVE TW-RADIO-IX TO WK-RADIO-IX-SAVE
037100     END-SEARCH
037200     SEARCH TW-ANT-ENTRY VARYING TW-ANT-IX
037300         AT END SET WS-BUILD-OK TO FALSE
037400         WHEN TW-ANT-ID(TW-ANT-IX) = BLD-ANTENNA-ID
037500             MOVE TW-ANT-IX TO WK-ANT-IX-SAVE
037600     END-SEARCH
037700     SEARCH TW-BAT-ENTRY VARYING TW-BAT-IX
037800         AT END SET WS-BUILD-OK TO FALSE
037900         WHEN TW-BAT-ID(TW-BAT-IX) = BLD-BATTERY-ID
038000             MOVE TW-BAT-IX TO WK-BAT-IX-SAVE
038100     END-SEARCH
038200     MOVE 0 TO WK-SEN-COUNT
038300     PERFORM 231-RESOLVE-ONE-SENSOR
038400         THRU 23119-RESOLVE-ONE-SENSOR-EXIT
038500         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
038600         UNTIL WK-SUBSCRIPT-1 > 4
038700 2399-RESOLVE-BUILD-EXIT.
038800     EXIT.
038900
039000 231-RESOLVE-ONE-SENSOR.
039100     IF BLD-SENSOR-ID(WK-SUBSCRIPT-1) NOT = SPACES
039200         SEARCH TW-SEN-ENTRY VARYING TW-SEN-IX
039300             AT END
039400                 DISPLAY 'UNKNOWN SENSOR ID - '
039500                         BLD-SENSOR-ID(WK-SUBSCRIPT-1)
039600             WHEN TW-SEN-ID(TW-SEN-IX) =
039700                         BLD-SENSOR-ID(WK-SUBSCRIPT-1)
039800                 ADD 1 TO WK-SEN-COUNT
039900                 MOVE TW-SEN-IX
040000                         TO WK-SEN-IX-SAVE(WK-SEN-COUNT)
040100         END-SEARCH
040200     END-IF
040300 23119-RESOLVE-ONE-SENSOR-EXIT.
040400     EXIT.
040500 EJECT
040600*-----------------------------------------------------------------
040700*                     24-BUILD-PLATFORM-RECORD
040800*-----------------------------------------------------------------
040900 24-BUILD-PLATFORM-RECORD.
041000     SET WK-PLATFORM-IX TO 1
041100     SEARCH WK-PLATFORM-SEEN VARYING WK-PLATFORM-IX
041200         AT END
041300             ADD 1 TO WK-PLATFORM-SEEN-MAX
041400             SET WK-PLATFORM-IX TO WK-PLATFORM-SEEN-MAX
041500             MOVE TW-HOST-ID(WK-HOST-IX-SAVE)
041600                 TO WK-PLATFORM-SEEN-ID(WK-PLATFORM-IX)
041700             PERFORM 241-WRITE-PLATFORM-RECORD
041800                 THRU 24199-WRITE-PLATFORM-RECORD-EXIT
041900         WHEN WK-PLATFORM-SEEN-ID(WK-PLATFORM-IX) =
042000                     TW-HOST-ID(WK-HOST-IX-SAVE)
042100             CONTINUE
042200     END-SEARCH
042300 2499-BUILD-PLATFORM-RECORD-EXIT.
042400     EXIT.
042500
042600 241-WRITE-PLATFORM-RECORD.
042700     INITIALIZE PJ-PROJECT-RECORD
042800     SET PJ-IS-PLATFORM TO TRUE
042900     STRING 'platform-' DELIMITED BY SIZE
043000            TW-HOST-ID(WK-HOST-IX-SAVE) DELIMITED BY SPACE
043100            INTO PJ-PLAT-ID
043200     END-STRING
043300     MOVE TW-HOST-CPU(WK-HOST-IX-SAVE)  TO PJ-PLAT-CPU
043400     MOVE TW-HOST-RAM-GB(WK-HOST-IX-SAVE)
043500                                         TO PJ-PLAT-RAM-GB
043600     MOVE TW-HOST-STORAGE(WK-HOST-IX-SAVE)
043700                                         TO PJ-PLAT-STORAGE
043800     MOVE TW-HOST-POWER-IDLE(WK-HOST-IX-SAVE)
043900                                         TO PJ-PLAT-POWER-IDLE
044000     MOVE TW-HOST-POWER-LOAD(WK-HOST-IX-SAVE)
044100                                         TO PJ-PLAT-POWER-LOAD
044200     MOVE TW-HOST-WEIGHT-KG(WK-HOST-IX-SAVE)
044300                                         TO PJ-PLAT-WEIGHT-KG
044400     WRITE PJ-PROJECT-RECORD
044500     ADD 1 TO WS-PLATFORMS-WRITTEN-CNT
044600 24199-WRITE-PLATFORM-RECORD-EXIT.
044700     EXIT.
044800 EJECT
044900*-----------------------------------------------------------------
045000*                25 - ESTIMATE-BUILD (SAME RULES AS CNBLDSIM)
045100*-----------------------------------------------------------------
045200 25-ESTIMATE-BUILD.
045300     INITIALIZE ES-ESTIMATE-AREA
045400     PERFORM 251-COMPUTE-POWER-RUNTIME
045500         THRU 25199-COMPUTE-POWER-RUNTIME-EXIT
045600     PERFORM 252-COMPUTE-RANGE
045700         THRU 25299-COMPUTE-RANGE-EXIT
045800     PERFORM 253-DERIVE-CAPABILITIES
045900         THRU 25399-DERIVE-CAPABILITIES-EXIT
046000     PERFORM 254-DERIVE-ROLE
046100         THRU 25499-DERIVE-ROLE-EXIT
046200 2599-ESTIMATE-BUILD-EXIT.
046300     EXIT.
046400
046500 251-COMPUTE-POWER-RUNTIME.
046600     COMPUTE ES-TOTAL-POWER-W ROUNDED =
046700         TW-HOST-POWER-W(WK-HOST-IX-SAVE) +
046800         TW-RADIO-POWER-W(WK-RADIO-IX-SAVE)
046900     PERFORM 2511-ADD-SENSOR-POWER
047000         THRU 25119-ADD-SENSOR-POWER-EXIT
047100         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
047200         UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
047300     IF ES-TOTAL-POWER-W NOT GREATER THAN ZERO
047400         SET ES-RUNTIME-UNLIMITED TO TRUE
047500         MOVE RUNTIME-SENTINEL-MAX TO ES-RUNTIME-HOURS
047600     ELSE
047700         COMPUTE ES-RUNTIME-HOURS ROUNDED =
047800             TW-BAT-CAPACITY-WH(WK-BAT-IX-SAVE) /
047900             ES-TOTAL-POWER-W
048000     END-IF
048100 25199-COMPUTE-POWER-RUNTIME-EXIT.
048200     EXIT.
048300
048400 2511-ADD-SENSOR-POWER.
048500     COMPUTE ES-TOTAL-POWER-W ROUNDED =
048600         ES-TOTAL-POWER-W +
048700         TW-SEN-POWER-W(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
048800 25119-ADD-SENSOR-POWER-EXIT.
048900     EXIT.
049000
049100 252-COMPUTE-RANGE.
049200     EVALUATE TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
049300         WHEN 'wifi'
049400             MOVE RANGE-BASE-WIFI       TO WK-RANGE-BASE
049500         WHEN 'lora'
049600             MOVE RANGE-BASE-LORA       TO WK-RANGE-BASE
049700         WHEN 'analog_fpv'
049800             MOVE RANGE-BASE-ANALOG-FPV TO WK-RANGE-BASE
049900         WHEN 'sdr'
050000             MOVE RANGE-BASE-SDR        TO WK-RANGE-BASE
050100         WHEN OTHER
050200             MOVE RANGE-BASE-OTHER      TO WK-RANGE-BASE
050300     END-EVALUATE
050400     COMPUTE WK-EFFECTIVE-GAIN =
050500         TW-ANT-GAIN-DB(WK-ANT-IX-SAVE) +
050600         TW-RADIO-ANT-GAIN-DB(WK-RADIO-IX-SAVE)
050700     IF TW-ANT-PATTERN(WK-ANT-IX-SAVE) NOT = 'omni'
050800         COMPUTE WK-EFFECTIVE-GAIN = WK-EFFECTIVE-GAIN + 2.0
050900     END-IF
051000     EVALUATE TRUE
051100         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 2
051200             MOVE 1.0 TO WK-RANGE-MULT
051300         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 6
051400             MOVE 1.5 TO WK-RANGE-MULT
051500         WHEN WK-EFFECTIVE-GAIN NOT GREATER THAN 10
051600             MOVE 2.5 TO WK-RANGE-MULT
051700         WHEN OTHER
051800             MOVE 4.0 TO WK-RANGE-MULT
051900     END-EVALUATE
052000     COMPUTE ES-RANGE-KM ROUNDED =
052100         WK-RANGE-BASE * WK-RANGE-MULT
052200 25299-COMPUTE-RANGE-EXIT.
052300     EXIT.
052400
052500*        SAME CAPABILITY RULES AS CNBLDSIM'S 243 (N-ARCH-344).
052600*        NO ADVISORY-NOTES LOGIC HERE - PJ-NODE-BODY CARRIES NO
052700*        NOTES FIELD, SO THERE IS NOWHERE TO PUT IT.
052800 253-DERIVE-CAPABILITIES.
052900     EVALUATE TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
053000         WHEN 'wifi'
053100             ADD 1 TO ES-CAP-COUNT
053200             MOVE 'WiFi recon & AP survey'
053300                 TO ES-CAPABILITY(ES-CAP-COUNT)
053400             IF TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
053500                 ADD 1 TO ES-CAP-COUNT
053600                 MOVE 'CSI collection (pose-ready)'
053700                     TO ES-CAPABILITY(ES-CAP-COUNT)
053800             END-IF
053900              PERFORM 2531-CHECK-CAMERA-SENSOR
054000                 THRU 25319-CHECK-CAMERA-SENSOR-EXIT
054100                 VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
054200                 UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
054300         WHEN 'lora'
054400             ADD 1 TO ES-CAP-COUNT
054500             MOVE 'LoRa telemetry & low-rate control'
054600                 TO ES-CAPABILITY(ES-CAP-COUNT)
054700         WHEN 'analog_fpv'
054800             ADD 1 TO ES-CAP-COUNT
054900             MOVE 'Analog FPV downlink/relay'
055000                 TO ES-CAPABILITY(ES-CAP-COUNT)
055100         WHEN 'sdr'
055200             ADD 1 TO ES-CAP-COUNT
055300             MOVE 'Wideband SDR sensing'
055400                 TO ES-CAPABILITY(ES-CAP-COUNT)
055500         WHEN OTHER
055600             ADD 1 TO ES-CAP-COUNT
055700             STRING TW-RADIO-TYPE(WK-RADIO-IX-SAVE)
055800                        DELIMITED BY SPACE
055900                    ' link' DELIMITED BY SIZE
056000                    INTO ES-CAPABILITY(ES-CAP-COUNT)
056100     END-EVALUATE
056200      PERFORM 2532-CHECK-GPS-IMU-SENSOR
056300         THRU 25329-CHECK-GPS-IMU-SENSOR-EXIT
056400         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
056500         UNTIL WK-SUBSCRIPT-1 > WK-SEN-COUNT
056600 25399-DERIVE-CAPABILITIES-EXIT.
056700     EXIT.
056800
056900 2531-CHECK-CAMERA-SENSOR.
057000     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'camera'
057100         ADD 1 TO ES-CAP-COUNT
057200         MOVE 'Video streaming / FPV relay'
057300             TO ES-CAPABILITY(ES-CAP-COUNT)
057400     END-IF
057500 25319-CHECK-CAMERA-SENSOR-EXIT.
057600     EXIT.
057700
057800 2532-CHECK-GPS-IMU-SENSOR.
057900     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'gps'
058000         ADD 1 TO ES-CAP-COUNT
058100         MOVE 'GPS time/location stamping'
058200             TO ES-CAPABILITY(ES-CAP-COUNT)
058300     END-IF
058400     IF TW-SEN-TYPE(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1)) = 'imu'
058500         ADD 1 TO ES-CAP-COUNT
058600         MOVE 'Orientation / motion logging'
058700             TO ES-CAPABILITY(ES-CAP-COUNT)
058800     END-IF
058900 25329-CHECK-GPS-IMU-SENSOR-EXIT.
059000     EXIT.
059100
059200 254-DERIVE-ROLE.
059300     MOVE SPACES TO ES-RECOMMENDED-ROLE
059400     EVALUATE TRUE
059500         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'wifi'
059600            AND TW-RADIO-CSI-YES(WK-RADIO-IX-SAVE)
059700             MOVE SPACES TO WK-ROLE-HOLD
059800             STRING 'CSI-enabled pose / through-wall situational'
059900                    DELIMITED BY SIZE
060000                    ' awareness' DELIMITED BY SIZE
060100                    INTO WK-ROLE-HOLD
060200             MOVE WK-ROLE-HOLD TO ES-RECOMMENDED-ROLE
060300         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'lora'
060400             MOVE 'Long-haul telemetry / sensor beacon'
060500                 TO ES-RECOMMENDED-ROLE
060600         WHEN TW-RADIO-TYPE(WK-RADIO-IX-SAVE) = 'sdr'
060700             MOVE 'Spectrum scout / RF surveyor'
060800                 TO ES-RECOMMENDED-ROLE
060900         WHEN ES-RUNTIME-HOURS > 12 AND ES-RANGE-KM
061000                 NOT LESS THAN 2
061100             MOVE 'Endurance ISR node' TO ES-RECOMMENDED-ROLE
061200         WHEN ES-RUNTIME-HOURS < 4
061300             MOVE 'Burst recon / short-mission scout'
061400                 TO ES-RECOMMENDED-ROLE
061500         WHEN OTHER
061600             MOVE 'Balanced multi-role field node'
061700                 TO ES-RECOMMENDED-ROLE
061800     END-EVALUATE
061900 25499-DERIVE-ROLE-EXIT.
062000     EXIT.
062100 EJECT
062200*-----------------------------------------------------------------
062300*                     26-BUILD-NODE-RECORD
062400*-----------------------------------------------------------------
062500 26-BUILD-NODE-RECORD.
062600     INITIALIZE PJ-PROJECT-RECORD
062700     SET PJ-IS-NODE TO TRUE
062800     MOVE BLD-BUILD-ID          TO PJ-NODE-ID
062900     MOVE BLD-BUILD-ID          TO PJ-NODE-NAME
063000     STRING 'platform-' DELIMITED BY SIZE
063100            TW-HOST-ID(WK-HOST-IX-SAVE) DELIMITED BY SPACE
063200            INTO PJ-PLATFORM-ID
063300     END-STRING
063400     PERFORM 261-DERIVE-RF-BANDS
063500         THRU 26199-DERIVE-RF-BANDS-EXIT
063600     MOVE WK-RF-BAND-NORMAL      TO PJ-RF-BANDS
063700     MOVE ES-TOTAL-POWER-W       TO PJ-ESTIMATED-DRAW-W
063800     MOVE ES-RUNTIME-HOURS       TO PJ-IDEAL-RUNTIME-H
063900     MOVE ES-RUNTIME-HOURS       TO PJ-ADJUSTED-RUNTIME-H
064000     MOVE 1.00                   TO PJ-CAPACITY-FACTOR
064100     MOVE TW-BAT-ID(WK-BAT-IX-SAVE)          TO PJ-BATTERY-ID
064200     MOVE TW-BAT-CAPACITY-WH(WK-BAT-IX-SAVE) TO PJ-BATTERY-CAP-WH
064300     MOVE TW-BAT-CHEMISTRY(WK-BAT-IX-SAVE)
064400                                       TO PJ-BATTERY-CHEMISTRY
064500     MOVE BLD-ENVIRONMENT        TO PJ-PROPAGATION
064600     MOVE 'band_2000_3000'       TO PJ-ALTITUDE-BAND
064700     MOVE 'cold'                 TO PJ-TEMPERATURE-BAND
064800     MOVE TW-HOST-ID(WK-HOST-IX-SAVE)    TO PJ-HOST-ID
064900     MOVE TW-RADIO-ID(WK-RADIO-IX-SAVE)  TO PJ-RADIO-ID
065000     MOVE TW-ANT-ID(WK-ANT-IX-SAVE)      TO PJ-ANTENNA-ID
065100     PERFORM 262-STORE-NODE-SENSOR-ID
065200         THRU 26299-STORE-NODE-SENSOR-ID-EXIT
065300         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
065400         UNTIL WK-SUBSCRIPT-1 > 4
065500     MOVE ES-RECOMMENDED-ROLE    TO PJ-RECOMMENDED-ROLE
065600     MOVE 'N'                   TO PJ-HAS-POSITION-SW
065700     MOVE ZERO                   TO PJ-LAT-SIGN PJ-LON-SIGN
065800                                     PJ-ELEVATION-M
065900     MOVE WK-RF-BAND-NORMAL      TO PJ-MESH-BAND
066000     MOVE ES-RANGE-KM            TO PJ-MESH-RANGE-KM
066100     WRITE PJ-PROJECT-RECORD
066200     ADD 1 TO WS-NODES-WRITTEN-CNT
066300 2699-BUILD-NODE-RECORD-EXIT.
066400     EXIT.
066500
066600 262-STORE-NODE-SENSOR-ID.
066700     IF WK-SUBSCRIPT-1 NOT GREATER THAN WK-SEN-COUNT
066800         MOVE TW-SEN-ID(WK-SEN-IX-SAVE(WK-SUBSCRIPT-1))
066900             TO PJ-SENSOR-ID(WK-SUBSCRIPT-1)
067000     END-IF
067100 26299-STORE-NODE-SENSOR-ID-EXIT.
067200     EXIT.
067300 EJECT
067400*-----------------------------------------------------------------
067500*          261-DERIVE-RF-BANDS (LOWER-CASE, "/" TO "_")
067600*-----------------------------------------------------------------
067700 261-DERIVE-RF-BANDS.
067800     MOVE TW-RADIO-BAND(WK-RADIO-IX-SAVE) TO WK-RF-BAND-RAW
067900     IF WK-RF-BAND-RAW = SPACES
068000         MOVE TW-RADIO-TYPE(WK-RADIO-IX-SAVE) TO WK-RF-BAND-NORMAL
068100         INSPECT WK-RF-BAND-NORMAL CONVERTING
068200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
068300             TO 'abcdefghijklmnopqrstuvwxyz'
068400     ELSE
068500         MOVE WK-RF-BAND-RAW TO WK-RF-BAND-NORMAL
068600         INSPECT WK-RF-BAND-NORMAL CONVERTING
068700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
068800             TO 'abcdefghijklmnopqrstuvwxyz'
068900         INSPECT WK-RF-BAND-NORMAL REPLACING ALL '/' BY '_'
069000     END-IF
069100 26199-DERIVE-RF-BANDS-EXIT.
069200     EXIT.
069300 EJECT
069400*-----------------------------------------------------------------
069500*                     END OF JOB
069600*-----------------------------------------------------------------
069700 EOJ9-CLOSE-FILES.
069800     DISPLAY 'CNPRJASM - BUILDS READ      - ' WS-BUILDS-READ-CNT
069900     DISPLAY 'CNPRJASM - NODES WRITTEN    - '
070000             WS-NODES-WRITTEN-CNT
070100     DISPLAY 'CNPRJASM - PLATFORMS WRITTEN- '
070200             WS-PLATFORMS-WRITTEN-CNT
070300     DISPLAY 'CNPRJASM - BUILDS SKIPPED   - '
070400             WS-BUILDS-SKIPPED-CNT
070500     CLOSE CATFILE
070600     CLOSE BLDFILE
070700     CLOSE PRJFILE
070800     GO TO EOJ9999-EXIT.
070900
071000 EOJ99-ABEND.
071100     DISPLAY 'CNPRJASM - ABENDING ON I/O ERROR'
071200     MOVE 16 TO RETURN-CODE
071300     GOBACK.
071400
071500 EOJ9999-EXIT.
071600     EXIT.
