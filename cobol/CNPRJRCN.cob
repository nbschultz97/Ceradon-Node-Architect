000100*****************************************************************
000200*                        CNPRJRCN                                *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CNPRJRCN.
000600 AUTHOR.         D L TRAN.
000700 INSTALLATION.   NODE ARCHITECT SYSTEMS GROUP.
000800 DATE-WRITTEN.   07/22/1990.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*-----------------------------------------------------------------
001200*A    ABSTRACT..                                                *
001300*  FILEPASS IS NEEDED TO VALIDATE A PROJECT NODES FILE AGAINST   *
001400*  THE COMPONENT CATALOG BEFORE THE NODES ARE HANDED BACK TO     *
001500*  THE FIELD FOR RE-BUILD.  EACH PROJECT NODE RECORD'S HOST,     *
001600*  RADIO, ANTENNA, BATTERY AND SENSOR IDS ARE LOOKED UP IN THE   *
001700*  CATALOG; A NODE MISSING A REQUIRED COMPONENT IS DROPPED AND   *
001800*  A MISSING SENSOR IS DROPPED FROM THE NODE BUT DOES NOT DROP   *
001900*  THE NODE.  ALL DROPS ARE LOGGED TO THE WARNINGS FILE.         *
002000*                                                                *
002100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002200*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
002300*                                                                *
002400*E    ERRORS DETECTED BY THIS ELEMENT..  I/O ERROR ON FILES.     *
002500*-----------------------------------------------------------------
002600* CHANGE LOG                                                     *
002700*-----------------------------------------------------------------
002800*  DATE        BY   REQUEST     DESCRIPTION                     *
002900*-----------------------------------------------------------------
003000*  07/22/1990  DLT  N-ARCH-098  ORIGINAL RECONSTRUCTION JOB      *
003100*  02/04/1991  DLT  N-ARCH-105  SENSOR DROP NO LONGER DROPS NODE *
003200*  09/16/1992  KDW  N-ARCH-118  ADDED WARNINGS FILE, DROPPED     *
003300*                    ABEND-ON-MISSING-COMPONENT BEHAVIOR         *
003400*  05/26/1994  KDW  N-ARCH-155  IGNORE PLATFORM/LINK RECORDS ON  *
003500*                    THIS PASS - NODE RECORDS ONLY               *
003600*  09/02/1998  PBH  N-ARCH-Y2K  CENTURY REVIEW - NO CHANGE       *
003700*                    REQUIRED, NO DATE FIELDS ON THESE RECORDS   *
003800*  11/30/2009  MSN  N-ARCH-288  DEFAULT PROPAGATION RURAL_OPEN   *
003900*                    WHEN NODE CARRIES NO PROPAGATION VALUE      *
004000*  09/06/2016  TRJ  N-ARCH-345  SET TO A LITERAL AGAINST THE      *
004100*                    SENSOR FOUND SWITCH WAS INVALID - IT IS A    *
004200*                    PLAIN X(1), NOT A CONDITION-NAME.  CHANGED   *
004300*                    TO MOVE, LIKE EVERY OTHER SWITCH ON THIS     *
004400*                    TABLE.                                       *
004500*  09/12/2016  TRJ  N-ARCH-347  WARNING TEXT WAS ALL UPPER CASE -  *
004600*                    RECAST TO MIXED CASE TO MATCH THE REPORT      *
004700*                    WRITER'S WORDING ON THE OTHER FILEPASS.       *
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-3090.
005200 OBJECT-COMPUTER.  IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT  CATFILE        ASSIGN TO CATFILE
005800                            ORGANIZATION LINE SEQUENTIAL
005900                            FILE STATUS IS WS-FS-CATFILE.
006000     SELECT  PRJFILE        ASSIGN TO PRJFILE
006100                            ORGANIZATION LINE SEQUENTIAL
006200                            FILE STATUS IS WS-FS-PRJFILE.
006300     SELECT  WRNFILE        ASSIGN TO WRNFILE
006400                            ORGANIZATION LINE SEQUENTIAL
006500                            FILE STATUS IS WS-FS-WRNFILE.
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CATFILE
007000     LABEL RECORD STANDARD RECORDING MODE IS F.
007100     COPY CNRECCAT.
007200 FD  PRJFILE
007300     LABEL RECORD STANDARD RECORDING MODE IS F.
007400     COPY CNRECPRJ.
007500 FD  WRNFILE
007600     LABEL RECORD STANDARD RECORDING MODE IS F.
007700 01  WRN-LINE                        PIC X(132).
007800 EJECT
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE SECTION.
008100 01  FILLER  PIC X(32) VALUE 'CNPRJRCN WORKING STORAGE BEGINS'.
008200 01  WS-FILE-STATUS-AREA.
008300     05  WS-FS-CATFILE               PIC X(2).
008400         88  WS-FS-CATFILE-OK        VALUE '00'.
008500         88  WS-FS-CATFILE-EOF       VALUE '10'.
008600     05  WS-FS-PRJFILE               PIC X(2).
008700         88  WS-FS-PRJFILE-OK        VALUE '00'.
008800         88  WS-FS-PRJFILE-EOF       VALUE '10'.
008900     05  WS-FS-WRNFILE               PIC X(2).
009000         88  WS-FS-WRNFILE-OK        VALUE '00'.
009100 01  MSG01-IO-ERROR                  PIC X(19)
009200                                      VALUE 'I/O ERROR ON FILE -'.
009300 EJECT
009400     COPY CNTABWRK.
009500 EJECT
009600 01  END-OF-FILE-INDICATOR           PIC X(1).
009700     88  END-OF-FILE                 VALUE 'Y'.
009800 01  NODE-VALID-IND                  PIC X(1).
009900     88  NODE-VALID                  VALUE 'Y'.
010000     88  NODE-NOT-VALID               VALUE 'N'.
010100 01  WS-WORK-COUNTERS.
010200     05  WS-NODES-READ-CNTR          PIC S9(5) COMP VALUE +0.
010300     05  WS-NODES-RECON-CNTR         PIC S9(5) COMP VALUE +0.
010400     05  WS-NODES-SKIPPED-CNTR       PIC S9(5) COMP VALUE +0.
010500     05  WS-SENSORS-DROPPED-CNTR     PIC S9(5) COMP VALUE +0.
010600     05  WS-CAT-LOADED-CNTR          PIC S9(5) COMP VALUE +0.
010700 EJECT
010800 01  WK-NODE-AREA.
010900     05  WK-HOST-IX-SAVE             PIC S9(4) COMP.
011000     05  WK-RADIO-IX-SAVE            PIC S9(4) COMP.
011100     05  WK-ANT-IX-SAVE              PIC S9(4) COMP.
011200     05  WK-BAT-IX-SAVE              PIC S9(4) COMP.
011300     05  WK-SUBSCRIPT-1              PIC S9(4) COMP.
011400     05  WK-KEPT-SENSOR-CNT          PIC S9(2) COMP.
011500     05  WK-KEPT-SENSOR-ID OCCURS 4  PIC X(20).
011600     05  WK-BUILD-ENVIRONMENT        PIC X(15).
011700 EJECT
011800*-----------------------------------------------------------------
011900 PROCEDURE DIVISION.
012000
012100 000-MAINLINE.
012200     PERFORM 100-INITIALIZATION
012300     PERFORM 200-PROCESS-MAINLINE
012400         UNTIL END-OF-FILE
012500     PERFORM 300-TERMINATION
012600     GOBACK
012700     .
012800 EJECT
012900*-----------------------------------------------------------------
013000*                     100 - INITIALIZATION
013100*-----------------------------------------------------------------
013200 100-INITIALIZATION.
013300     INITIALIZE WS-WORK-COUNTERS
013400     INITIALIZE TW-HOST-TABLE
013500     INITIALIZE TW-RADIO-TABLE
013600     INITIALIZE TW-ANTENNA-TABLE
013700     INITIALIZE TW-BATTERY-TABLE
013800     INITIALIZE TW-SENSOR-TABLE
013900     SET END-OF-FILE TO FALSE
014000     PERFORM 110-OPEN-FILES
014100     PERFORM 120-LOAD-CATALOG
014200         UNTIL WS-FS-CATFILE-EOF
014300     .
014400
014500 110-OPEN-FILES.
014600     OPEN INPUT  CATFILE
014700     IF NOT WS-FS-CATFILE-OK
014800        DISPLAY MSG01-IO-ERROR ' CATFILE ' WS-FS-CATFILE
014900        PERFORM 999-ABEND
015000     END-IF
015100     OPEN INPUT  PRJFILE
015200     IF NOT WS-FS-PRJFILE-OK
015300        DISPLAY MSG01-IO-ERROR ' PRJFILE ' WS-FS-PRJFILE
015400        PERFORM 999-ABEND
015500     END-IF
015600     OPEN OUTPUT WRNFILE
015700     IF NOT WS-FS-WRNFILE-OK
015800        DISPLAY MSG01-IO-ERROR ' WRNFILE ' WS-FS-WRNFILE
015900        PERFORM 999-ABEND
016000     END-IF
016100     READ CATFILE
016200         AT END SET WS-FS-CATFILE-EOF TO TRUE
016300     END-READ
016400     .
016500
016600 120-LOAD-CATALOG.
016700     PERFORM 121-STORE-CATALOG-ENTRY
016800     ADD 1 TO WS-CAT-LOADED-CNTR
016900     READ CATFILE
017000         AT END SET WS-FS-CATFILE-EOF TO TRUE
017100     END-READ
017200     .
017300
017400 121-STORE-CATALOG-ENTRY.
017500     EVALUATE TRUE
017600         WHEN CAT-IS-HOST
017700             PERFORM 1211-STORE-HOST
017800         WHEN CAT-IS-RADIO
017900             PERFORM 1212-STORE-RADIO
018000         WHEN CAT-IS-ANTENNA
018100             PERFORM 1213-STORE-ANTENNA
018200         WHEN CAT-IS-BATTERY
018300             PERFORM 1214-STORE-BATTERY
018400         WHEN CAT-IS-SENSOR
018500             PERFORM 1215-STORE-SENSOR
018600         WHEN OTHER
018700             DISPLAY 'UNKNOWN CATALOG CATEGORY - ' CAT-CATEGORY
018800     END-EVALUATE
018900     .
019000
019100 1211-STORE-HOST.
019200     ADD 1 TO TW-HOST-MAX
019300     SET TW-HOST-IX TO TW-HOST-MAX
019400     MOVE CAT-COMP-ID   TO TW-HOST-ID(TW-HOST-IX)
019500     MOVE CAT-COMP-NAME TO TW-HOST-NAME(TW-HOST-IX)
019600     .
019700
019800 1212-STORE-RADIO.
019900     ADD 1 TO TW-RADIO-MAX
020000     SET TW-RADIO-IX TO TW-RADIO-MAX
020100     MOVE CAT-COMP-ID   TO TW-RADIO-ID(TW-RADIO-IX)
020200     MOVE CAT-COMP-NAME TO TW-RADIO-NAME(TW-RADIO-IX)
020300     .
020400
020500 1213-STORE-ANTENNA.
020600     ADD 1 TO TW-ANT-MAX
020700     SET TW-ANT-IX TO TW-ANT-MAX
020800     MOVE CAT-COMP-ID   TO TW-ANT-ID(TW-ANT-IX)
020900     MOVE CAT-COMP-NAME TO TW-ANT-NAME(TW-ANT-IX)
021000     .
021100
021200 1214-STORE-BATTERY.
021300     ADD 1 TO TW-BAT-MAX
021400     SET TW-BAT-IX TO TW-BAT-MAX
021500     MOVE CAT-COMP-ID   TO TW-BAT-ID(TW-BAT-IX)
021600     MOVE CAT-COMP-NAME TO TW-BAT-NAME(TW-BAT-IX)
021700     .
021800
021900 1215-STORE-SENSOR.
022000     ADD 1 TO TW-SEN-MAX
022100     SET TW-SEN-IX TO TW-SEN-MAX
022200     MOVE CAT-COMP-ID   TO TW-SEN-ID(TW-SEN-IX)
022300     MOVE CAT-COMP-NAME TO TW-SEN-NAME(TW-SEN-IX)
022400     .
022500 EJECT
022600*-----------------------------------------------------------------
022700*                200 - PROCESS-MAINLINE
022800*-----------------------------------------------------------------
022900 200-PROCESS-MAINLINE.
023000     PERFORM 210-READ-PROJECT-NODE
023100     IF NOT END-OF-FILE AND PJ-IS-NODE
023200        ADD 1 TO WS-NODES-READ-CNTR
023300        PERFORM 220-PROCESS-NODE
023400     END-IF
023500     .
023600
023700 210-READ-PROJECT-NODE.
023800     READ PRJFILE
023900         AT END SET END-OF-FILE TO TRUE
024000     END-READ
024100     .
024200
024300 220-PROCESS-NODE.
024400     SET NODE-VALID TO TRUE
024500     PERFORM 230-RESOLVE-REQUIRED-COMPONENTS
024600     IF NODE-VALID
024700        PERFORM 240-RESOLVE-SENSORS
024800        PERFORM 250-RECONSTRUCT-BUILD
024900     ELSE
025000        PERFORM 260-WRITE-SKIP-WARNING
025100        ADD 1 TO WS-NODES-SKIPPED-CNTR
025200     END-IF
025300     .
025400 EJECT
025500*-----------------------------------------------------------------
025600*          230 - RESOLVE-REQUIRED-COMPONENTS (SEARCH)
025700*-----------------------------------------------------------------
025800 230-RESOLVE-REQUIRED-COMPONENTS.
025900     SEARCH TW-HOST-ENTRY VARYING TW-HOST-IX
026000         AT END SET NODE-NOT-VALID TO TRUE
026100         WHEN TW-HOST-ID(TW-HOST-IX) = PJ-HOST-ID
026200             MOVE TW-HOST-IX TO WK-HOST-IX-SAVE
026300     END-SEARCH
026400     SEARCH TW-RADIO-ENTRY VARYING TW-RADIO-IX
026500         AT END SET NODE-NOT-VALID TO TRUE
026600         WHEN TW-RADIO-ID(TW-RADIO-IX) = PJ-RADIO-ID
026700             MOVE TW-RADIO-IX TO WK-RADIO-IX-SAVE
026800     END-SEARCH
026900     SEARCH TW-ANT-ENTRY VARYING TW-ANT-IX
027000         AT END SET NODE-NOT-VALID TO TRUE
027100         WHEN TW-ANT-ID(TW-ANT-IX) = PJ-ANTENNA-ID
027200             MOVE TW-ANT-IX TO WK-ANT-IX-SAVE
027300     END-SEARCH
027400     SEARCH TW-BAT-ENTRY VARYING TW-BAT-IX
027500         AT END SET NODE-NOT-VALID TO TRUE
027600         WHEN TW-BAT-ID(TW-BAT-IX) = PJ-BATTERY-ID
027700             MOVE TW-BAT-IX TO WK-BAT-IX-SAVE
027800     END-SEARCH
027900     .
028000 EJECT
028100*-----------------------------------------------------------------
028200*          240 - RESOLVE-SENSORS (DROP, DO NOT SKIP NODE)
028300*-----------------------------------------------------------------
028400 240-RESOLVE-SENSORS.
028500     MOVE 0 TO WK-KEPT-SENSOR-CNT
028600     PERFORM 241-RESOLVE-ONE-SENSOR
028700         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1
028800         UNTIL WK-SUBSCRIPT-1 > 4
028900     .
029000
029100 241-RESOLVE-ONE-SENSOR.
029200     IF PJ-SENSOR-ID(WK-SUBSCRIPT-1) NOT = SPACES
029300          MOVE 'N' TO TW-SEN-FOUND-SW
029400         SEARCH TW-SEN-ENTRY VARYING TW-SEN-IX
029500              AT END MOVE 'N' TO TW-SEN-FOUND-SW
029600             WHEN TW-SEN-ID(TW-SEN-IX) =
029700                             PJ-SENSOR-ID(WK-SUBSCRIPT-1)
029800                  MOVE 'Y' TO TW-SEN-FOUND-SW
029900         END-SEARCH
030000         IF TW-SEN-FOUND
030100             ADD 1 TO WK-KEPT-SENSOR-CNT
030200             MOVE PJ-SENSOR-ID(WK-SUBSCRIPT-1)
030300                 TO WK-KEPT-SENSOR-ID(WK-KEPT-SENSOR-CNT)
030400         ELSE
030500             PERFORM 242-WRITE-SENSOR-WARNING
030600             ADD 1 TO WS-SENSORS-DROPPED-CNTR
030700         END-IF
030800     END-IF
030900     .
031000
031100 242-WRITE-SENSOR-WARNING.
031200     MOVE SPACES TO WRN-LINE
031300     STRING 'Missing sensor ''' DELIMITED BY SIZE
031400            PJ-SENSOR-ID(WK-SUBSCRIPT-1) DELIMITED BY SPACE
031500            ''' for node ' DELIMITED BY SIZE
031600            PJ-NODE-ID DELIMITED BY SPACE
031700            INTO WRN-LINE
031800     END-STRING
031900     WRITE WRN-LINE
032000     .
032100 EJECT
032200*-----------------------------------------------------------------
032300*                250 - RECONSTRUCT-BUILD
032400*-----------------------------------------------------------------
032500 250-RECONSTRUCT-BUILD.
032600     IF PJ-PROPAGATION = SPACES
032700         MOVE 'rural_open' TO WK-BUILD-ENVIRONMENT
032800     ELSE
032900         MOVE PJ-PROPAGATION TO WK-BUILD-ENVIRONMENT
033000     END-IF
033100     ADD 1 TO WS-NODES-RECON-CNTR
033200     .
033300 EJECT
033400*-----------------------------------------------------------------
033500*                260 - WRITE-SKIP-WARNING
033600*-----------------------------------------------------------------
033700 260-WRITE-SKIP-WARNING.
033800     MOVE SPACES TO WRN-LINE
033900     STRING 'Skipping node ' DELIMITED BY SIZE
034000            PJ-NODE-ID DELIMITED BY SPACE
034100            ' due to missing components ' DELIMITED BY SIZE
034200            '(host/radio/antenna/battery)' DELIMITED BY SIZE
034300            INTO WRN-LINE
034400     END-STRING
034500     WRITE WRN-LINE
034600     .
034700 EJECT
034800*-----------------------------------------------------------------
034900*                     300 - TERMINATION
035000*-----------------------------------------------------------------
035100 300-TERMINATION.
035200     PERFORM 310-CLOSE-FILES
035300     PERFORM 320-DISPLAY-COUNTERS
035400     .
035500
035600 310-CLOSE-FILES.
035700     CLOSE CATFILE
035800     CLOSE PRJFILE
035900     CLOSE WRNFILE
036000     .
036100
036200 320-DISPLAY-COUNTERS.
036300     DISPLAY 'CNPRJRCN PROCESSING COMPLETE'
036400     DISPLAY 'NODE RECORDS READ:      ' WS-NODES-READ-CNTR
036500     DISPLAY 'NODES RECONSTRUCTED:    ' WS-NODES-RECON-CNTR
036600     DISPLAY 'NODES SKIPPED:          ' WS-NODES-SKIPPED-CNTR
036700     DISPLAY 'SENSORS DROPPED:        ' WS-SENSORS-DROPPED-CNTR
036800     .
036900 EJECT
037000*-----------------------------------------------------------------
037100*                     999 - ABEND
037200*-----------------------------------------------------------------
037300 999-ABEND.
037400     DISPLAY 'PROGRAM ABENDING - CNPRJRCN'
037500     CALL 'CKABEND'
037600     .
