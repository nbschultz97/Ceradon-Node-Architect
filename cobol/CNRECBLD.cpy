000100*****************************************************************
000200*              CNRECBLD  -  BUILD REQUEST RECORD                *
000300*****************************************************************
000400* ONE RECORD PER FIELD-NODE BUILD REQUEST.  IDENTIFIES ONE       *
000500* COMPONENT OF EACH KIND BY CATALOG ID; UP TO FOUR SENSOR IDS    *
000600* MAY BE BLANK (UNUSED SLOT).                                    *
000700*-----------------------------------------------------------------
000800* MAINT LOG                                                      *
000900*  1985-04-02  RMF  N-ARCH-002  ORIGINAL BUILD REQUEST LAYOUT    *
001000*  1993-07-14  KDW  N-ARCH-140  ADDED ENVIRONMENT FIELD          *
001100*-----------------------------------------------------------------
001200 01  BLD-INPUT-RECORD.
001300     05  BLD-BUILD-ID                PIC X(20).
001400     05  BLD-HOST-ID                 PIC X(20).
001500     05  BLD-RADIO-ID                PIC X(20).
001600     05  BLD-ANTENNA-ID              PIC X(20).
001700     05  BLD-BATTERY-ID              PIC X(20).
001800     05  BLD-SENSOR-ID OCCURS 4      PIC X(20).
001900     05  BLD-ENVIRONMENT             PIC X(15).
002000         88  BLD-ENV-LAB             VALUE 'lab'.
002100         88  BLD-ENV-URB-INDOOR      VALUE 'urban_indoor'.
002200         88  BLD-ENV-URB-OUTDOOR     VALUE 'urban_outdoor'.
002300         88  BLD-ENV-RURAL-OPEN      VALUE 'rural_open'.
002400         88  BLD-ENV-SUBTERRANEAN    VALUE 'subterranean'.
002500     05  FILLER                      PIC X(5).
