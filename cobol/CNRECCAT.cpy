000100*****************************************************************
000200*                 CNRECCAT  -  COMPONENT CATALOG RECORD         *
000300*****************************************************************
000400* SHARED COPYBOOK - COMPONENT CATALOG INPUT RECORD.              *
000500* ONE PHYSICAL RECORD CARRIES ONE HARDWARE COMPONENT OF ONE OF   *
000600* FIVE CATEGORIES (HOST/RADIO/ANTENNA/BATTERY/SENSOR).  THE      *
000700* CAT-CATEGORY TAG SELECTS WHICH OF THE FIVE REDEFINITIONS OF    *
000800* CAT-EXTRA-AREA APPLIES TO THE REST OF THE RECORD.              *
000900*-----------------------------------------------------------------
001000* MAINT LOG                                                       
001100*  1984-11-06  RMF  N-ARCH-001  ORIGINAL CATALOG LAYOUT           
001200*  1991-02-19  DLT  N-ARCH-118  ADDED SENSOR GENERIC TYPE ALIAS   
001300*  1998-09-02  DLT  N-ARCH-Y2K  CENTURY REVIEW - NO DATE FIELDS   
001400*                    ON THIS RECORD, NO CHANGE REQUIRED           
001500*-----------------------------------------------------------------
001600 01  CAT-INPUT-RECORD.
001700     05  CAT-COMP-ID                 PIC X(20).
001800     05  CAT-COMP-NAME               PIC X(40).
001900     05  CAT-CATEGORY                PIC X(10).
002000         88  CAT-IS-HOST             VALUE 'HOST'.
002100         88  CAT-IS-RADIO            VALUE 'RADIO'.
002200         88  CAT-IS-ANTENNA          VALUE 'ANTENNA'.
002300         88  CAT-IS-BATTERY          VALUE 'BATTERY'.
002400         88  CAT-IS-SENSOR           VALUE 'SENSOR'.
002500     05  CAT-POWER-W                 PIC S9(4)V99.
002600     05  CAT-NOTES                   PIC X(60).
002700     05  CAT-EXTRA-AREA              PIC X(90).
002800     05  CAT-HOST-EXTRA REDEFINES CAT-EXTRA-AREA.
002900         10  CAT-HOST-CPU            PIC X(30).
003000         10  CAT-HOST-RAM-GB         PIC S9(3)V9.
003100         10  CAT-HOST-STORAGE        PIC X(20).
003200         10  CAT-HOST-OS-NAME        PIC X(15).
003300         10  CAT-HOST-WEIGHT-KG      PIC S9(2)V99.
003400         10  CAT-HOST-CPU-SCORE      PIC S9(2)V9.
003500         10  CAT-HOST-POWER-IDLE     PIC S9(4)V99.
003600         10  CAT-HOST-POWER-LOAD     PIC S9(4)V99.
003700         10  CAT-HOST-MAX-CHAINS     PIC 9(2).
003800     05  CAT-RADIO-EXTRA REDEFINES CAT-EXTRA-AREA.
003900         10  CAT-RADIO-BAND          PIC X(30).
004000         10  CAT-RADIO-TYPE          PIC X(12).
004100         10  CAT-RADIO-MODULATION    PIC X(15).
004200         10  CAT-RADIO-MAX-DBM       PIC S9(3)V9.
004300         10  CAT-RADIO-ANT-GAIN-DB   PIC S9(2)V9.
004400         10  CAT-RADIO-CSI-FLAG      PIC X(1).
004500             88  CAT-RADIO-CSI-YES   VALUE 'Y'.
004600         10  CAT-RADIO-MON-FLAG      PIC X(1).
004700             88  CAT-RADIO-MON-YES   VALUE 'Y'.
004800         10  CAT-RADIO-POWER-TX      PIC S9(4)V99.
004900         10  CAT-RADIO-POWER-RX      PIC S9(4)V99.
005000         10  CAT-RADIO-GENERIC-TYPE  PIC X(12).
005100     05  CAT-ANTENNA-EXTRA REDEFINES CAT-EXTRA-AREA.
005200         10  CAT-ANT-GAIN-DB         PIC S9(2)V9.
005300         10  CAT-ANT-GAIN-DBI        PIC S9(2)V9.
005400         10  CAT-ANT-PATTERN         PIC X(12).
005500         10  CAT-ANT-POLARIZATION    PIC X(10).
005600         10  FILLER                  PIC X(62).
005700     05  CAT-BATTERY-EXTRA REDEFINES CAT-EXTRA-AREA.
005800         10  CAT-BAT-CAPACITY-WH     PIC S9(4)V9.
005900         10  CAT-BAT-CHEMISTRY       PIC X(15).
006000         10  CAT-BAT-OUT-VOLTAGE     PIC S9(2)V9.
006100         10  CAT-BAT-MASS-KG         PIC S9(2)V99.
006200         10  FILLER                  PIC X(63).
006300     05  CAT-SENSOR-EXTRA REDEFINES CAT-EXTRA-AREA.
006400         10  CAT-SENSOR-TYPE         PIC X(12).
006500         10  CAT-SENSOR-INTERFACE    PIC X(12).
006600         10  CAT-SENSOR-GENERIC-TYPE PIC X(12).
006700         10  FILLER                  PIC X(54).
006800     05  FILLER                      PIC X(24).
