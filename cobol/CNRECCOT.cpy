000100*****************************************************************
000200*          CNRECCOT  -  COT STUB EVENT RECORD                   *
000300*****************************************************************
000400* ONE CURSOR-ON-TARGET STUB EVENT PER POSITIONED PROJECT NODE.   *
000500* TYPE AND HOW ARE FIXED LITERALS FOR THIS SYSTEM'S NODE KIND.   *
000600*-----------------------------------------------------------------
000700* MAINT LOG                                                      *
000800*  1995-10-30  KDW  N-ARCH-190  ORIGINAL COT STUB LAYOUT         *
000900*-----------------------------------------------------------------
001000 01  COT-STUB-RECORD.
001100     05  COT-UID                     PIC X(20).
001200     05  COT-TYPE                    PIC X(12) VALUE 'a-f-G-U-C'.
001300     05  COT-HOW                     PIC X(5)  VALUE 'm-g'.
001400     05  COT-LAT                     PIC S9(3)V9(6).
001500     05  COT-LON                     PIC S9(3)V9(6).
001600     05  COT-HAE                     PIC S9(5)V9.
001700     05  COT-NAME                    PIC X(40).
001800     05  COT-ROLE                    PIC X(60).
001900     05  COT-REMARKS                 PIC X(80).
002000     05  FILLER                      PIC X(15).
