000100*****************************************************************
000200*            CNRECEST  -  ESTIMATE RESULT WORKING AREA          *
000300*****************************************************************
000400* SCRATCH AREA FOR ONE BUILD'S ESTIMATE.  FILLED BY THE          *
000500* ESTIMATOR PARAGRAPHS AND CONSUMED BY THE REPORT WRITER OR BY   *
000600* THE PROJECT NODE BUILDER PARAGRAPHS.                           *
000700*-----------------------------------------------------------------
000800* MAINT LOG                                                      *
000900*  1985-04-09  RMF  N-ARCH-003  ORIGINAL ESTIMATE AREA           *
001000*  1994-02-11  KDW  N-ARCH-166  RAISED CAPABILITY LINES 4 TO 6   *
001100*-----------------------------------------------------------------
001200 01  ES-ESTIMATE-AREA.
001300     05  ES-TOTAL-POWER-W            PIC S9(5)V99.
001400     05  ES-RUNTIME-HOURS            PIC S9(5)V99.
001500     05  ES-RUNTIME-UNLIMITED-SW     PIC X(1).
001600         88  ES-RUNTIME-UNLIMITED    VALUE 'Y'.
001700     05  ES-RANGE-KM                 PIC S9(3)V99.
001800     05  ES-CAP-COUNT                PIC S9(2) COMP VALUE +0.
001900     05  ES-CAPABILITY OCCURS 6      PIC X(40).
002000     05  ES-RECOMMENDED-ROLE         PIC X(60).
002100     05  ES-NOTE-COUNT               PIC S9(1) COMP VALUE +0.
002200     05  ES-NOTES                    PIC X(100).
002300     05  FILLER                      PIC X(10).
