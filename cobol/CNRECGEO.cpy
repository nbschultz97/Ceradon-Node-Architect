000100*****************************************************************
000200*        CNRECGEO  -  GEO POINT / GEO LINK EXTRACT RECORD       *
000300*****************************************************************
000400* ONE FILE CARRIES BOTH KINDS OF GEO EXTRACT: A POINT RECORD     *
000500* FOR EACH POSITIONED NODE (PASS 1) AND A LINK RECORD FOR EACH   *
000600* MESH LINK WHOSE TWO ENDPOINTS ARE BOTH POSITIONED (PASS 2).    *
000700* GEO-REC-TYPE SELECTS THE REDEFINITION IN EFFECT.               *
000800*-----------------------------------------------------------------
000900* MAINT LOG                                                      *
001000*  1990-06-08  DLT  N-ARCH-096  ORIGINAL GEO EXTRACT LAYOUT      *
001100*  1995-10-30  KDW  N-ARCH-189  ADDED GEO LINK REDEFINITION      *
001200*-----------------------------------------------------------------
001300 01  GEO-EXTRACT-RECORD.
001400     05  GEO-REC-TYPE                PIC X(1).
001500         88  GEO-IS-POINT            VALUE 'P'.
001600         88  GEO-IS-LINK             VALUE 'L'.
001700     05  GEO-BODY-AREA               PIC X(199).
001800
001900     05  GEO-POINT-BODY REDEFINES GEO-BODY-AREA.
002000         10  GEO-PT-NODE-ID          PIC X(20).
002100         10  GEO-PT-NODE-NAME        PIC X(40).
002200         10  GEO-PT-LON              PIC S9(3)V9(6).
002300         10  GEO-PT-LAT              PIC S9(3)V9(6).
002400         10  GEO-PT-ELEVATION-M      PIC S9(5)V9.
002500         10  GEO-PT-ROLE             PIC X(60).
002600         10  GEO-PT-RF-BANDS         PIC X(30).
002700         10  GEO-PT-POWER-DRAW-W     PIC S9(5)V99.
002800         10  GEO-PT-RUNTIME-H        PIC S9(5)V99.
002900         10  FILLER                  PIC X(11).
003000
003100     05  GEO-LINK-BODY REDEFINES GEO-BODY-AREA.
003200         10  GEO-LK-LINK-ID          PIC X(20).
003300         10  GEO-LK-FROM-LON         PIC S9(3)V9(6).
003400         10  GEO-LK-FROM-LAT         PIC S9(3)V9(6).
003500         10  GEO-LK-FROM-ELEV-M      PIC S9(5)V9.
003600         10  GEO-LK-TO-LON           PIC S9(3)V9(6).
003700         10  GEO-LK-TO-LAT           PIC S9(3)V9(6).
003800         10  GEO-LK-TO-ELEV-M        PIC S9(5)V9.
003900         10  GEO-LK-BAND             PIC X(30).
004000         10  GEO-LK-RANGE-KM         PIC S9(3)V99.
004100         10  FILLER                  PIC X(96).
