000100*****************************************************************
000200*     CNRECPRJ  -  MISSION PROJECT RECORD (NODE/PLATFORM/LINK)  *
000300*****************************************************************
000400* ONE PHYSICAL FILE CARRIES THE ASSEMBLED MISSION PROJECT:       *
000500* PLATFORM RECORDS (ONE PER DISTINCT HOST), PROJECT NODE         *
000600* RECORDS (ONE PER BUILD) AND MESH LINK RECORDS (ONE PER RADIO   *
000700* LINK BETWEEN TWO NODES).  PJ-REC-TYPE SELECTS THE REDEFINITION *
000800* THAT APPLIES TO THE REST OF THE RECORD.  WRITTEN BY THE        *
000900* PROJECT ASSEMBLER, RE-READ BY THE PROJECT RECONSTRUCTOR AND BY *
001000* THE GEO EXTRACT JOB.                                           *
001100*-----------------------------------------------------------------
001200* MAINT LOG                                                      *
001300*  1986-01-15  RMF  N-ARCH-004  ORIGINAL PROJECT NODE LAYOUT     *
001400*  1990-06-08  DLT  N-ARCH-095  ADDED PLATFORM REDEFINITION      *
001500*  1995-10-30  KDW  N-ARCH-188  ADDED MESH LINK REDEFINITION     *
001600*  1998-08-17  KDW  N-ARCH-Y2K  CENTURY REVIEW - NO 2-DIGIT      *
001700*                    YEARS CARRIED ON THIS RECORD                *
001800*-----------------------------------------------------------------
001900 01  PJ-PROJECT-RECORD.
002000     05  PJ-REC-TYPE                 PIC X(1).
002100         88  PJ-IS-PLATFORM          VALUE 'P'.
002200         88  PJ-IS-NODE              VALUE 'N'.
002300         88  PJ-IS-LINK              VALUE 'L'.
002400     05  PJ-BODY-AREA                PIC X(499).
002500
002600     05  PJ-NODE-BODY REDEFINES PJ-BODY-AREA.
002700         10  PJ-NODE-ID              PIC X(20).
002800         10  PJ-NODE-NAME            PIC X(40).
002900         10  PJ-PLATFORM-ID          PIC X(28).
003000         10  PJ-RF-BANDS             PIC X(30).
003100         10  PJ-ESTIMATED-DRAW-W     PIC S9(5)V99.
003200         10  PJ-IDEAL-RUNTIME-H      PIC S9(5)V99.
003300         10  PJ-ADJUSTED-RUNTIME-H   PIC S9(5)V99.
003400         10  PJ-CAPACITY-FACTOR      PIC S9V99.
003500         10  PJ-BATTERY-ID           PIC X(20).
003600         10  PJ-BATTERY-CAP-WH       PIC S9(4)V9.
003700         10  PJ-BATTERY-CHEMISTRY    PIC X(15).
003800         10  PJ-PROPAGATION          PIC X(15).
003900         10  PJ-ALTITUDE-BAND        PIC X(15).
004000         10  PJ-TEMPERATURE-BAND     PIC X(10).
004100         10  PJ-HOST-ID              PIC X(20).
004200         10  PJ-RADIO-ID             PIC X(20).
004300         10  PJ-ANTENNA-ID           PIC X(20).
004400         10  PJ-SENSOR-ID OCCURS 4   PIC X(20).
004500         10  PJ-RECOMMENDED-ROLE     PIC X(60).
004600         10  PJ-LAT-SIGN             PIC S9(3)V9(6).
004700         10  PJ-LON-SIGN             PIC S9(3)V9(6).
004800         10  PJ-HAS-POSITION-SW      PIC X(1).
004900             88  PJ-HAS-POSITION     VALUE 'Y'.
005000         10  PJ-ELEVATION-M          PIC S9(5)V9.
005100         10  PJ-MESH-BAND            PIC X(30).
005200         10  PJ-MESH-RANGE-KM        PIC S9(3)V99.
005300         10  FILLER                  PIC X(17).
005400
005500     05  PJ-PLATFORM-BODY REDEFINES PJ-BODY-AREA.
005600         10  PJ-PLAT-ID              PIC X(28).
005700         10  PJ-PLAT-CPU             PIC X(30).
005800         10  PJ-PLAT-RAM-GB          PIC S9(3)V9.
005900         10  PJ-PLAT-STORAGE         PIC X(20).
006000         10  PJ-PLAT-POWER-IDLE      PIC S9(4)V99.
006100         10  PJ-PLAT-POWER-LOAD      PIC S9(4)V99.
006200         10  PJ-PLAT-WEIGHT-KG       PIC S9(2)V99.
006300         10  FILLER                  PIC X(401).
006400
006500     05  PJ-LINK-BODY REDEFINES PJ-BODY-AREA.
006600         10  PJ-LINK-ID              PIC X(20).
006700         10  PJ-LINK-FROM-NODE       PIC X(20).
006800         10  PJ-LINK-TO-NODE         PIC X(20).
006900         10  PJ-LINK-BAND            PIC X(30).
007000         10  PJ-LINK-RANGE-KM        PIC S9(3)V99.
007100         10  FILLER                  PIC X(404).
