000100*****************************************************************
000200*          CNTABWRK  -  COMPONENT CATALOG WORKING TABLES         *
000300*****************************************************************
000400* IN-MEMORY CATALOG TABLES, ONE PER COMPONENT CATEGORY.  LOADED  *
000500* ONCE AT THE START OF EACH JOB BY THE JOB'S OWN LOAD PARAGRAPH  *
000600* AND SEARCHED BY CATALOG ID WHENEVER A BUILD OR PROJECT NODE    *
000700* RESOLVES A COMPONENT REFERENCE.  50 ENTRIES PER TABLE IS       *
000800* ENOUGH FOR ANY CATALOG THIS SHOP HAS SEEN.                     *
000900*-----------------------------------------------------------------
001000* MAINT LOG                                                      *
001100*  1985-04-02  RMF  N-ARCH-002  ORIGINAL TABLE LAYOUT            *
001200*  1990-06-08  DLT  N-ARCH-095  ADDED HOST IDLE/LOAD POWER FOR   *
001300*                    PLATFORM RECORD BUILD                      *
001400*  1996-11-20  KDW  N-ARCH-201  RAISED TABLE SIZE 30 TO 50       *
001500*-----------------------------------------------------------------
001600 01  TW-HOST-TABLE.
001700     05  TW-HOST-MAX                 PIC S9(3) COMP VALUE +0.
001800     05  TW-HOST-ENTRY OCCURS 50
001900             INDEXED BY TW-HOST-IX.
002000         10  TW-HOST-ID              PIC X(20).
002100         10  TW-HOST-NAME            PIC X(40).
002200         10  TW-HOST-POWER-W         PIC S9(4)V99.
002300         10  TW-HOST-NOTES           PIC X(60).
002400         10  TW-HOST-CPU             PIC X(30).
002500         10  TW-HOST-RAM-GB          PIC S9(3)V9.
002600         10  TW-HOST-STORAGE         PIC X(20).
002700         10  TW-HOST-OS-NAME         PIC X(15).
002800         10  TW-HOST-WEIGHT-KG       PIC S9(2)V99.
002900         10  TW-HOST-CPU-SCORE       PIC S9(2)V9.
003000         10  TW-HOST-MAX-CHAINS      PIC 9(2).
003100         10  TW-HOST-POWER-IDLE      PIC S9(4)V99.
003200         10  TW-HOST-POWER-LOAD      PIC S9(4)V99.
003300
003400 01  TW-RADIO-TABLE.
003500     05  TW-RADIO-MAX                PIC S9(3) COMP VALUE +0.
003600     05  TW-RADIO-ENTRY OCCURS 50
003700             INDEXED BY TW-RADIO-IX.
003800         10  TW-RADIO-ID             PIC X(20).
003900         10  TW-RADIO-NAME           PIC X(40).
004000         10  TW-RADIO-POWER-W        PIC S9(4)V99.
004100         10  TW-RADIO-NOTES          PIC X(60).
004200         10  TW-RADIO-BAND           PIC X(30).
004300         10  TW-RADIO-TYPE           PIC X(12).
004400         10  TW-RADIO-MODULATION     PIC X(15).
004500         10  TW-RADIO-MAX-DBM        PIC S9(3)V9.
004600         10  TW-RADIO-ANT-GAIN-DB    PIC S9(2)V9.
004700         10  TW-RADIO-CSI-FLAG       PIC X(1).
004800             88  TW-RADIO-CSI-YES    VALUE 'Y'.
004900         10  TW-RADIO-MON-FLAG       PIC X(1).
005000
005100 01  TW-ANTENNA-TABLE.
005200     05  TW-ANT-MAX                  PIC S9(3) COMP VALUE +0.
005300     05  TW-ANT-ENTRY OCCURS 50
005400             INDEXED BY TW-ANT-IX.
005500         10  TW-ANT-ID               PIC X(20).
005600         10  TW-ANT-NAME             PIC X(40).
005700         10  TW-ANT-POWER-W          PIC S9(4)V99.
005800         10  TW-ANT-NOTES            PIC X(60).
005900         10  TW-ANT-GAIN-DB          PIC S9(2)V9.
006000         10  TW-ANT-PATTERN          PIC X(12).
006100         10  TW-ANT-POLARIZATION     PIC X(10).
006200
006300 01  TW-BATTERY-TABLE.
006400     05  TW-BAT-MAX                  PIC S9(3) COMP VALUE +0.
006500     05  TW-BAT-ENTRY OCCURS 50
006600             INDEXED BY TW-BAT-IX.
006700         10  TW-BAT-ID               PIC X(20).
006800         10  TW-BAT-NAME             PIC X(40).
006900         10  TW-BAT-POWER-W          PIC S9(4)V99.
007000         10  TW-BAT-NOTES            PIC X(60).
007100         10  TW-BAT-CAPACITY-WH      PIC S9(4)V9.
007200         10  TW-BAT-CHEMISTRY        PIC X(15).
007300         10  TW-BAT-OUT-VOLTAGE      PIC S9(2)V9.
007400         10  TW-BAT-MASS-KG          PIC S9(2)V99.
007500
007600 01  TW-SENSOR-TABLE.
007700     05  TW-SEN-MAX                  PIC S9(3) COMP VALUE +0.
007800     05  TW-SEN-ENTRY OCCURS 50
007900             INDEXED BY TW-SEN-IX.
008000         10  TW-SEN-ID               PIC X(20).
008100         10  TW-SEN-NAME             PIC X(40).
008200         10  TW-SEN-POWER-W          PIC S9(4)V99.
008300         10  TW-SEN-NOTES            PIC X(60).
008400         10  TW-SEN-TYPE             PIC X(12).
008500         10  TW-SEN-INTERFACE        PIC X(12).
008600
008700* SUBSCRIPTS AND FOUND-SWITCHES USED BY THE LOOKUP PARAGRAPHS
008800 01  TW-LOOKUP-SWITCHES.
008900     05  TW-HOST-FOUND-SW            PIC X(1).
009000         88  TW-HOST-FOUND           VALUE 'Y'.
009100     05  TW-RADIO-FOUND-SW           PIC X(1).
009200         88  TW-RADIO-FOUND          VALUE 'Y'.
009300     05  TW-ANT-FOUND-SW             PIC X(1).
009400         88  TW-ANT-FOUND            VALUE 'Y'.
009500     05  TW-BAT-FOUND-SW             PIC X(1).
009600         88  TW-BAT-FOUND            VALUE 'Y'.
009700     05  TW-SEN-FOUND-SW             PIC X(1).
009800         88  TW-SEN-FOUND            VALUE 'Y'.
009900     05  FILLER                      PIC X(10).
